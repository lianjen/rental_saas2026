000010         IDENTIFICATION DIVISION.
000020         PROGRAM-ID.             HHBILL04.
000030         AUTHOR.                 M A HOLLOWAY.
000040         INSTALLATION.           HAPPY HOME MGMT CO - MIS DEPT.
000050         DATE-WRITTEN.           02/10/86.
000060         DATE-COMPILED.
000070         SECURITY.               COMPANY CONFIDENTIAL.
000080*
000090*
000100***************************************************************
000110* HHBILL04 - OCCUPANCY / OVERDUE / LEASE-EXPIRY DASHBOARD      *
000120*                                                              *
000130* READS THE ACTIVE TENANT FILE TO GET OCCUPANCY COUNTS AND    *
000140* THE RENT SCHEDULE FILE TO GET OVERDUE TOTALS, BUILDS A      *
000150* TABLE OF LEASES EXPIRING WITHIN 45 DAYS OF THE RUN DATE,    *
000160* GRADES EACH ONE URGENT/WARNING/NOTICE, SORTS THE TABLE BY   *
000170* DAYS REMAINING AND PRINTS THE DASHBOARD SUMMARY REPORT.     *
000180***************************************************************
000190*
000200* CHANGE LOG
000210*---------------------------------------------------------------
000220* 02/10/86  MAH    ORIGINAL CASE PROBLEM - OCCUPANCY COUNTS ONLY
000230* 07/22/87  MAH    ADDED OVERDUE COUNT/AMOUNT FROM RENTSKED
000240* 03/15/89  RTC    TICKET 0148 - LEASE EXPIRY TABLE ADDED
000250* 11/09/90  RTC    TICKET 0233 - URGENT/WARNING/NOTICE GRADING
000260* 06/18/92  SJP    TICKET 0301 - TABLE SORTED BY DAYS REMAINING
000270* 02/27/95  SJP    TICKET 0399 - BUCKET COUNTS ADDED TO FOOTER
000280* 09/12/97  RTC    TICKET 0471 - EXPIRY WINDOW RAISED TO 45 DAYS
000290* 11/30/98  KLW    Y2K - WIDENED LEASE/DUE DATES TO 8 DIGITS
000300* 01/19/99  KLW    Y2K - REBUILT DAY-NUMBER TABLE FOR 4-DIGIT YR
000310* 08/14/01  DTF    TICKET 0598 - VACANCY COUNT SHOWN ON KPI LINE
000320* 04/26/03  DTF    TICKET 0656 - OCCUPANCY RATE ROUNDED TO 1 DEC
000330* 09/21/12  DTF    TICKET 0815 - COMMENTED PARAGRAPHS PER MIS
000340*                  DEPT DOCUMENTATION STANDARD, NO LOGIC CHANGE
000350* 03/14/14  DTF    TICKET 0851 - CONFIRMED TOTAL-ROOMS CONSTANT
000360*                  STILL MATCHES HHBILL01/02/03 AFTER 4TH FLOOR
000370*                  RENUMBERING PROJECT - NO CHANGE REQUIRED HERE
000380* 11/02/16  PXW    TICKET 0902 - REVIEWED FOR AUDITOR REQUEST ON
000390*                  DAY-NUMBER ROUTINE, CONFIRMED LEAP-YEAR MATH
000400*                  AGAINST TICKET 0301'S TEST CASES, NO LOGIC
000410*                  CHANGE
000420*---------------------------------------------------------------
000430*
000440* PROGRAM NARRATIVE - ADDED PER TICKET 0815, 09/21/12
000450*---------------------------------------------------------------
000460*    0000-HHBILL04         MAINLINE
000470*    1000-INIT             OPEN FILES, COMPUTE RUN-DATE DAY NUMBER
000480*    1050-CALC-DAYNUM      YEAR/MONTH/DAY TO A RUNNING DAY COUNT
000490*    1060-LEAP-TEST        SET THE LEAP-YEAR 88 FOR 1050
000500*    2000-MAINLINE         PER-TENANT DISPATCH (ACTIVE ROOMS ONLY)
000510*    2100-OCCUPANCY-CALC   COUNT ONE OCCUPIED ROOM
000520*    2200-LEASE-EXPIRY-CHECK  ADD A ROOM TO THE EXPIRY TABLE
000530*    2210-CLASSIFY-BUCKET  GRADE ONE EXPIRY ENTRY URGENT/WARN/NOTICE
000540*    2300-SORT-EXPIRY      SORT THE EXPIRY TABLE BY DAYS REMAINING
000550*    2310-OUTER-STEP       ONE BUBBLE SORT PASS
000560*    2320-INNER-STEP       ONE BUBBLE SORT COMPARE/SWAP
000570*    2400-OVERDUE-CALC     TOTAL OVERDUE SCHEDULE ENTRIES
000580*    2410-OVERDUE-STEP     TEST AND TOTAL ONE SCHEDULE ENTRY
000590*    3000-CLOSING          OCCUPANCY RATE, KPI/EXPIRY REPORT, CLOSE
000600*    9000-READ-TENANT      SEQUENTIAL READ OF TENANT-FILE
000610*    9100-READ-SKED        SEQUENTIAL READ OF SCHEDULE-FILE
000620*    9900-HEADING          WRITE PAGE HEADING LINES
000630*    9950-WRITE-KPI        WRITE THE TWO KPI LINES
000640*    9960-WRITE-EXPIRY     WRITE THE EXPIRY TABLE SECTION
000650*    9970-EXPIRY-STEP      WRITE ONE EXPIRY DETAIL LINE
000660*---------------------------------------------------------------
000670*
000680* BUSINESS RULE NOTES - ADDED PER TICKET 0815, 09/21/12
000690*---------------------------------------------------------------
000700*    1.  ONLY A TENANT RECORD WITH TN-IS-ACTIVE = 'Y' COUNTS
000710*        TOWARD OCCUPANCY OR THE LEASE EXPIRY TABLE (2000-
000720*        MAINLINE) - AN INACTIVE (MOVED-OUT) RECORD IS SKIPPED.
000730*    2.  A LEASE EXPIRES INTO THE ALERT TABLE WHEN ITS END DATE
000740*        FALLS BETWEEN THE RUN DATE AND THE RUN DATE PLUS 45 DAYS
000750*        INCLUSIVE (TICKET 0471 RAISED THIS FROM THE ORIGINAL 30).
000760*        A LEASE ALREADY EXPIRED (NEGATIVE DAYS LEFT) IS NOT
000770*        LISTED - THAT IS A LEASE RENEWAL PROBLEM, NOT A DASHBOARD
000780*        ALERT.
000790*    3.  EXPIRY BUCKETS (TICKET 0233): URGENT IS 14 DAYS OR LESS,
000800*        WARNING IS 15-30 DAYS, NOTICE IS 31-45 DAYS.
000810*    4.  AN OVERDUE SCHEDULE ENTRY IS ONE STILL 'U'NPAID OR
000820*        ALREADY MARKED 'O'VERDUE BY HHBILL03, WHOSE DUE DATE IS
000830*        BEFORE TODAY'S RUN DATE - SEE 2410-OVERDUE-STEP.
000840*    5.  OCCUPANCY RATE (TICKET 0656) IS OCCUPIED ROOMS OVER THE
000850*        FIXED 12-ROOM TOTAL, ROUNDED TO ONE DECIMAL PLACE.
000860*---------------------------------------------------------------
000870*
000880* FILE FLOW - ADDED PER TICKET 0815, 09/21/12
000890*---------------------------------------------------------------
000900*    TENANT-FILE (IN)   --> 2000-MAINLINE BUILDS WS-EXPIRY-TABLE
000910*                            AND COUNTS OCCUPIED ROOMS
000920*    SCHEDULE-FILE (IN) --> 2400-OVERDUE-CALC TOTALS OVERDUE
000930*                            ENTRIES AFTER THE TENANT PASS IS DONE
000940*    DASH-PRTOUT (OUT)  <-- 3000-CLOSING WRITES THE KPI LINES AND
000950*                            THE SORTED LEASE EXPIRY ALERT TABLE
000960*
000970*    UNLIKE HHBILL02/03, THIS PROGRAM WRITES NO MACHINE-READABLE
000980*    OUTPUT FILE - IT IS A REPORT-ONLY DASHBOARD OVER DATA THAT
000990*    HHBILL03 AND THE TENANT MASTER ALREADY MAINTAIN.
001000*---------------------------------------------------------------
001010*
001020* FIELD CROSS-REFERENCE - ADDED PER TICKET 0815, 09/21/12
001030*---------------------------------------------------------------
001040*    DAYS LEFT    - COMPUTED ONCE PER EXPIRING LEASE IN 2200-
001050*                   LEASE-EXPIRY-CHECK VIA THE DAY-NUMBER ROUTINE
001060*                   AT 1050 - NEVER RECOMPUTED AFTER THE SORT.
001070*    BUCKET       - ASSIGNED ONCE BY 2210-CLASSIFY-BUCKET AT THE
001080*                   SAME TIME AS DAYS LEFT - THE SORT AT 2300
001090*                   MOVES THE BUCKET STRING ALONG WITH THE REST OF
001100*                   THE ENTRY, IT DOES NOT RECLASSIFY.
001110*    OVERDUE CTR/AMT - DERIVED ONCE IN 2400-OVERDUE-CALC, AFTER
001120*                   THE TENANT PASS, SO SCHEDULE-FILE ONLY HAS TO
001130*                   BE OPENED FOR THAT ONE PARAGRAPH.
001140*    OCC-RATE     - COMPUTED ONCE AT 3000-CLOSING FROM WS-OCC-CTR,
001150*                   AFTER TENANT-FILE HAS BEEN COMPLETELY READ -
001160*                   NEVER A RUNNING FIGURE DURING 2000-MAINLINE.
001170*---------------------------------------------------------------
001180*
001190* MAINTENANCE NOTE - ADDED PER TICKET 0851, 03/14/14
001200*---------------------------------------------------------------
001210*    THIS PROGRAM CARRIES ITS OWN COPY OF THE 12-ROOM CONSTANT
001220*    (WS-TOTAL-ROOMS) AND THE CUMULATIVE-DAYS TABLE, THE SAME AS
001230*    HHBILL01/02/03 DO.  A SHARED COPYBOOK WAS PROPOSED DURING THE
001240*    4TH FLOOR RENUMBERING PROJECT BUT REJECTED - MANAGEMENT DID
001250*    NOT WANT A CHANGE TO ONE PROGRAM'S COPYBOOK TO SILENTLY
001260*    RECOMPILE THREE OTHERS.  IF THE ROOM COUNT EVER CHANGES,
001270*    ALL FOUR HHBILL0X PROGRAMS MUST BE UPDATED TOGETHER.
001280*---------------------------------------------------------------
001290*
001300* REPORT LAYOUT NOTES - ADDED PER TICKET 0902, 11/02/16
001310*---------------------------------------------------------------
001320*    THE DASHBOARD IS ONE PAGE, TOP TO BOTTOM:
001330*        1. COMPANY-TITLE   - RUN DATE / PAGE NUMBER BANNER
001340*        2. KPI-TITLE       - "OCCUPANCY AND OVERDUE SUMMARY"
001350*        3. KPI-LINE-1      - TOTAL / OCCUPIED / VACANT ROOM COUNTS
001360*        4. KPI-LINE-2      - OCCUPANCY RATE, OVERDUE COUNT, AMOUNT
001370*        5. EXPIRY-TITLE    - "LEASE EXPIRY ALERTS"
001380*        6. EXPIRY-COL-HEADING - ROOM / TENANT / LEASE END / ETC.
001390*        7. EXPIRY-LINE (REPEATING) - ONE PER SORTED TABLE ENTRY
001400*        8. EXPIRY-TOTAL    - URGENT / WARNING / NOTICE COUNTS
001410*    UNLIKE HHBILL02'S BILLING REGISTER, THERE IS NO PAGE-BREAK
001420*    CONTROL TOTAL LOGIC HERE - A 12-ROOM HOUSE NEVER PRODUCES
001430*    ENOUGH EXPIRY LINES TO NEED ONE, SO 9970-EXPIRY-STEP'S AT EOP
001440*    CLAUSE IS A SAFETY NET, NOT A ROUTINELY-TAKEN BRANCH.
001450*---------------------------------------------------------------
001460*
001470* AUDITOR REVIEW NOTE - ADDED PER TICKET 0902, 11/02/16
001480*---------------------------------------------------------------
001490*    THE 11/02/16 REVIEW WAS TRIGGERED BY AN OUTSIDE AUDITOR WHO
001500*    ASKED WHY THE OCCUPANCY RATE ON THIS DASHBOARD SOMETIMES
001510*    DIFFERED FROM THE HAND-KEPT SPREADSHEET THE OFFICE MANAGER
001520*    ALSO KEEPS.  THE ANSWER: THIS PROGRAM COUNTS A ROOM AS
001530*    OCCUPIED ONLY WHEN TN-IS-ACTIVE = 'Y' ON THE TENANT MASTER AS
001540*    OF THE RUN DATE - A ROOM THAT MOVED OUT THAT SAME MORNING BUT
001550*    HAS NOT YET BEEN MARKED INACTIVE STILL COUNTS HERE.  NO CODE
001560*    CHANGE WAS MADE; THE OFFICE MANAGER WAS TOLD TO RUN THIS
001570*    REPORT AFTER, NOT BEFORE, POSTING THE DAY'S MOVE-OUTS.
001580*---------------------------------------------------------------
001590*
001600       ENVIRONMENT DIVISION.
001610       CONFIGURATION SECTION.
001620       SPECIAL-NAMES.
001630           C01 IS TOP-OF-FORM.
001640       INPUT-OUTPUT SECTION.
001650       FILE-CONTROL.
001660*    TENANT MASTER - SAME FILE HHBILL01 MAINTAINS, READ-ONLY HERE.
001670           SELECT TENANT-FILE
001680               ASSIGN TO RENTTEN
001690               ORGANIZATION IS SEQUENTIAL.
001700*    PAYMENT SCHEDULE - SAME FILE HHBILL03 MAINTAINS, READ-ONLY
001710*    HERE.  OPENED ONLY DURING 2400-OVERDUE-CALC.
001720           SELECT SCHEDULE-FILE
001730               ASSIGN TO RENTSKED
001740               ORGANIZATION IS SEQUENTIAL.
001750*    DASHBOARD REPORT - THE ONLY OUTPUT THIS PROGRAM PRODUCES.
001760           SELECT DASH-PRTOUT
001770               ASSIGN TO DASHPRT
001780               ORGANIZATION IS SEQUENTIAL.
001790*
001800       DATA DIVISION.
001810       FILE SECTION.
001820*
001830*    TENANT-FILE IS OPEN FROM 1000-INIT THROUGH 3000-CLOSING - THE
001840*    WHOLE LENGTH OF THE RUN.  DASH-PRTOUT TRACKS IT EXACTLY.
001850       FD  TENANT-FILE
001860           LABEL RECORD IS STANDARD
001870           RECORD CONTAINS 80 CHARACTERS
001880           DATA RECORD IS TENANT-REC.
001890*
001900*    TENANT-REC - 80 BYTES, ONE PER ROOM, WRITTEN BY HHBILL01.
001910       01  TENANT-REC.
001920           05  TN-ROOM-NUMBER          PIC X(04).
001930           05  TN-TENANT-NAME          PIC X(20).
001940           05  TN-PHONE                PIC X(12).
001950           05  TN-DEPOSIT              PIC S9(07).
001960           05  TN-BASE-RENT            PIC S9(07).
001970*    LEASE-START/END DRIVE THE EXPIRY ALERT AT 2200 - LEASE-END IS
001980*    THE ONLY DATE FIELD THIS PROGRAM ACTUALLY LOOKS AT.
001990           05  TN-LEASE-START          PIC 9(08).
002000           05  TN-LEASE-END            PIC 9(08).
002010           05  TN-PAYMENT-METHOD       PIC X(01).
002020           05  TN-HAS-WATER-FEE        PIC X(01).
002030           05  TN-ANNUAL-DISC-MONTHS   PIC 9(02).
002040*    'Y' = OCCUPIED ROOM, ANYTHING ELSE IS SKIPPED BY 2000-
002050*    MAINLINE - SEE BUSINESS RULE NOTE 1 ABOVE.
002060           05  TN-IS-ACTIVE            PIC X(01).
002070           05  FILLER                  PIC X(09).
002080*
002090*    OPENED LATE - SEE 2400-OVERDUE-CALC, NOT 1000-INIT LIKE
002100*    TENANT-FILE AND DASH-PRTOUT.
002110       FD  SCHEDULE-FILE
002120           LABEL RECORD IS STANDARD
002130           RECORD CONTAINS 70 CHARACTERS
002140           DATA RECORD IS SCHEDULE-REC.
002150*
002160*    SCHEDULE-REC - 70 BYTES, SAME LAYOUT AS HHBILL03'S COPY.
002170*    ONLY SC-STATUS AND SC-DUE-DATE MATTER TO THIS PROGRAM.
002180       01  SCHEDULE-REC.
002190           05  SC-PAYMENT-ID           PIC 9(06).
002200           05  SC-ROOM-NUMBER          PIC X(04).
002210           05  SC-TENANT-NAME          PIC X(20).
002220           05  SC-PAYMENT-YEAR         PIC 9(04).
002230           05  SC-PAYMENT-MONTH        PIC 9(02).
002240           05  SC-AMOUNT               PIC S9(07).
002250           05  SC-PAID-AMOUNT          PIC S9(07).
002260           05  SC-PAYMENT-METHOD       PIC X(01).
002270           05  SC-DUE-DATE             PIC 9(08).
002280*    'U'NPAID OR 'O'VERDUE ARE THE STATUSES 2410-OVERDUE-STEP
002290*    COUNTS - 'P'AID IS IGNORED.
002300           05  SC-STATUS               PIC X(01).
002310           05  FILLER                  PIC X(10).
002320*
002330       FD  DASH-PRTOUT
002340           LABEL RECORD IS OMITTED
002350           RECORD CONTAINS 132 CHARACTERS
002360           LINAGE IS 60 WITH FOOTING AT 55
002370           DATA RECORD IS DASH-PRTLINE.
002380*
002390*    ONE PRINT LINE.  FOOTING AT 55 LEAVES ROOM FOR THE KPI BLOCK
002400*    AND EXPIRY TABLE TO FIT ON A SINGLE PAGE FOR A 12-ROOM HOUSE.
002410       01  DASH-PRTLINE                PIC X(132).
002420*
002430       WORKING-STORAGE SECTION.
002440*
002450*    ==== SWITCHES AND COUNTERS ====
002460       01  WORK-AREA.
002470*    PAGE COUNTER FOR THE HEADING, NOT EXPECTED TO GO PAST 1 ON A
002480*    12-ROOM HOUSE BUT KEPT SO 9970-EXPIRY-STEP'S AT EOP CAN STILL
002490*    NUMBER A SECOND PAGE CORRECTLY IF THE HOUSE EVER GROWS.
002500           05  C-PCTR              PIC 9(02)  COMP    VALUE ZERO.
002510*    THE HOUSE ONLY HAS 12 ROOMS - SEE TICKET 0851 CHANGE LOG
002520*    ENTRY, THIS CONSTANT WAS RE-CHECKED, NOT RAISED.
002530           05  WS-TOTAL-ROOMS      PIC 9(02)  COMP    VALUE 12.
002540           05  WS-OCC-CTR          PIC 9(02)  COMP    VALUE ZERO.
002550*    DERIVED, NOT ACCUMULATED - SET ONCE AT 3000-CLOSING AS
002560*    WS-TOTAL-ROOMS MINUS WS-OCC-CTR.
002570           05  WS-VAC-CTR          PIC 9(02)  COMP    VALUE ZERO.
002580*    END-OF-FILE SWITCHES FOR 9000-READ-TENANT AND 9100-READ-SKED
002590*    RESPECTIVELY - EACH FILE HAS ITS OWN SINCE THEY ARE NEVER
002600*    OPEN AT THE SAME TIME (SEE FILE FLOW NOTE ABOVE).
002610           05  MORE-TENANTS        PIC X(03)  VALUE 'YES'.
002620           05  MORE-SKED           PIC X(03)  VALUE 'YES'.
002630           05  FILLER              PIC X(08)  VALUE SPACES.
002640*
002650*    ==== KPI AND OVERDUE WORK FIELDS ====
002660       01  WS-CALC-FIELDS.
002670*    ROUNDED TO ONE DECIMAL PER TICKET 0656 - SEE BUSINESS RULE
002680*    NOTE 5 ABOVE.
002690           05  WS-OCC-RATE         PIC 999V9       VALUE ZERO.
002700           05  WS-OVERDUE-CTR      PIC 9(04)  COMP VALUE ZERO.
002710           05  WS-OVERDUE-AMT      PIC S9(09)      VALUE ZERO.
002720           05  WS-PROC-DATE        PIC 9(08)  COMP VALUE ZERO.
002730           05  WS-PROC-DAYNUM      PIC 9(08)  COMP VALUE ZERO.
002740           05  FILLER              PIC X(08)  VALUE SPACES.
002750*
002760*    ==== CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR ====
002770*    USED BY THE DAY-NUMBER ROUTINE AT 1050 SO THE PROGRAM CAN
002780*    TELL HOW MANY DAYS APART TWO YYYYMMDD DATES ARE WITHOUT
002790*    CALLING AN INTRINSIC DATE FUNCTION.  SEE 01/19/99 LOG ENTRY.
002800       01  WS-CUM-DAYS-DATA.
002810           05  FILLER                  PIC 9(03)  VALUE 000.
002820           05  FILLER                  PIC 9(03)  VALUE 031.
002830           05  FILLER                  PIC 9(03)  VALUE 059.
002840           05  FILLER                  PIC 9(03)  VALUE 090.
002850           05  FILLER                  PIC 9(03)  VALUE 120.
002860           05  FILLER                  PIC 9(03)  VALUE 151.
002870           05  FILLER                  PIC 9(03)  VALUE 181.
002880           05  FILLER                  PIC 9(03)  VALUE 212.
002890           05  FILLER                  PIC 9(03)  VALUE 243.
002900           05  FILLER                  PIC 9(03)  VALUE 273.
002910           05  FILLER                  PIC 9(03)  VALUE 304.
002920           05  FILLER                  PIC 9(03)  VALUE 334.
002930       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DATA.
002940           05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP.
002950*
002960*    WORK FIELDS FOR 1050-CALC-DAYNUM - KEPT SEPARATE FROM WS-
002970*    CALC-FIELDS SO A CALL TO 1050 CANNOT STOMP ON A KPI FIELD.
002980       01  WS-DAYNUM-WORK.
002990           05  WS-DN-YEAR          PIC 9(04)  COMP VALUE ZERO.
003000           05  WS-DN-MONTH         PIC 9(02)  COMP VALUE ZERO.
003010           05  WS-DN-DAY           PIC 9(02)  COMP VALUE ZERO.
003020           05  WS-DN-RESULT        PIC 9(08)  COMP VALUE ZERO.
003030           05  WS-DN-LEAPS         PIC 9(06)  COMP VALUE ZERO.
003040           05  WS-DN-QUOT          PIC 9(06)  COMP VALUE ZERO.
003050           05  WS-DN-REM4          PIC 9(02)  COMP VALUE ZERO.
003060           05  WS-DN-REM100        PIC 9(02)  COMP VALUE ZERO.
003070           05  WS-DN-REM400        PIC 9(03)  COMP VALUE ZERO.
003080           05  WS-DN-LEAP-FLAG     PIC X(03)       VALUE 'NO '.
003090               88  DN-IS-LEAP-YEAR    VALUE 'YES'.
003100*
003110*    ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR - I-DATE IS THE
003120*    RAW FIELD, WINDOWED INTO WS-FULL-YEAR AT 1000-INIT.
003130       01  I-DATE.
003140           05  I-YY                    PIC 9(02).
003150           05  I-MONTH                 PIC 9(02).
003160           05  I-DAY                   PIC 9(02).
003170*    2000-WINDOWED FULL YEAR, ONLY EVER WRITTEN AT 1000-INIT.
003180       01  WS-CENTURY-FIELDS.
003190           05  WS-FULL-YEAR            PIC 9(04).
003200*
003210*    WS-DATE-DISPLAY-ALT LETS 1050-CALC-DAYNUM'S CALLERS BUILD OR
003220*    READ A YYYYMMDD DATE AS EITHER THREE PIECES OR ONE NUMBER -
003230*    NOT USED BY EVERY CALLER, KEPT FOR CONSISTENCY WITH HHBILL02
003240*    AND HHBILL03'S COPY OF THE SAME REDEFINITION.
003250       01  WS-DATE-DISPLAY.
003260           05  WS-DD-YEAR              PIC 9(04).
003270           05  WS-DD-MONTH             PIC 9(02).
003280           05  WS-DD-DAY               PIC 9(02).
003290       01  WS-DATE-DISPLAY-ALT REDEFINES WS-DATE-DISPLAY.
003300           05  WS-DD-FULL              PIC 9(08).
003310*
003320*    ==== LEASE EXPIRY TABLE - AT MOST ONE ENTRY PER ROOM ====
003330       01  WS-EXPIRY-TABLE.
003340           05  WS-EX-COUNT         PIC 9(02)  COMP VALUE ZERO.
003350           05  WS-EX-URGENT-CTR    PIC 9(02)  COMP VALUE ZERO.
003360           05  WS-EX-WARNING-CTR   PIC 9(02)  COMP VALUE ZERO.
003370           05  WS-EX-NOTICE-CTR    PIC 9(02)  COMP VALUE ZERO.
003380*    WS-EX-I/J/K ARE THE BUBBLE SORT'S OUTER, INNER, AND SWAP-TEST
003390*    SUBSCRIPTS - SEE THE BANNER AT 2300-SORT-EXPIRY.
003400           05  WS-EX-I             PIC 9(02)  COMP VALUE ZERO.
003410           05  WS-EX-J             PIC 9(02)  COMP VALUE ZERO.
003420           05  WS-EX-K             PIC 9(02)  COMP VALUE ZERO.
003430           05  WS-EX-LIMIT         PIC 9(02)  COMP VALUE ZERO.
003440           05  WS-EX-INNER-LIMIT   PIC 9(02)  COMP VALUE ZERO.
003450           05  WS-EX-DAYS          PIC S9(04) COMP VALUE ZERO.
003460*    ONE ENTRY PER ROOM AT MOST - A ROOM WITH NO EXPIRING LEASE
003470*    NEVER GETS AN ENTRY, SO WS-EX-COUNT CAN RUN LOW.
003480           05  WS-EX-ENTRY OCCURS 12 TIMES.
003490               10  WS-EX-ROOM          PIC X(04).
003500               10  WS-EX-TENANT        PIC X(20).
003510               10  WS-EX-LEASE-END     PIC 9(08).
003520               10  WS-EX-DAYS-LEFT     PIC S9(04) COMP.
003530               10  WS-EX-BUCKET        PIC X(07).
003540*    SWAP BUFFER FOR 2320-INNER-STEP - HOLDS ONE ENTRY WHILE TWO
003550*    ADJACENT TABLE SLOTS TRADE PLACES.
003560       01  WS-EX-HOLD.
003570           05  WS-EXH-ROOM             PIC X(04).
003580           05  WS-EXH-TENANT           PIC X(20).
003590           05  WS-EXH-LEASE-END        PIC 9(08).
003600           05  WS-EXH-DAYS-LEFT        PIC S9(04) COMP.
003610           05  WS-EXH-BUCKET           PIC X(07).
003620*
003630*    ==== REPORT LINE LAYOUTS ====
003640*    PAGE HEADING - RUN DATE AND PAGE NUMBER, WRITTEN BY 9900-
003650*    HEADING AT TOP OF FORM.
003660       01  COMPANY-TITLE.
003670           05  FILLER                  PIC X(06)   VALUE 'DATE:'.
003680           05  O-MONTH                 PIC 9(02).
003690           05  FILLER                  PIC X(01)   VALUE '/'.
003700           05  O-DAY                   PIC 9(02).
003710           05  FILLER                  PIC X(01)   VALUE '/'.
003720           05  O-YEAR                  PIC 9(04).
003730           05  FILLER                  PIC X(23)   VALUE SPACES.
003740           05  FILLER                  PIC X(30)   VALUE
003750               'HAPPY HOME - DASHBOARD SUMMARY'.
003760           05  FILLER                  PIC X(55)   VALUE SPACES.
003770           05  FILLER                  PIC X(06)   VALUE 'PAGE:'.
003780           05  O-PCTR                  PIC Z9.
003790*
003800       01  KPI-TITLE.
003810           05  FILLER                  PIC X(45)   VALUE SPACES.
003820           05  FILLER                  PIC X(29)   VALUE
003830               'OCCUPANCY AND OVERDUE SUMMARY'.
003840           05  FILLER                  PIC X(58)   VALUE SPACES.
003850*
003860*    KPI-LINE-1 - ROOM COUNTS.  KPI-LINE-2 - RATE AND OVERDUE
003870*    DOLLARS.  BOTH WRITTEN ONCE, FROM 3000-CLOSING.
003880       01  KPI-LINE-1.
003890           05  FILLER                  PIC X(01)   VALUE SPACES.
003900           05  FILLER                  PIC X(13)   VALUE
003910               'TOTAL ROOMS: '.
003920           05  O-TOTAL-ROOMS           PIC Z9.
003930           05  FILLER                  PIC X(05)   VALUE SPACES.
003940           05  FILLER                  PIC X(10)   VALUE
003950               'OCCUPIED: '.
003960           05  O-OCC-CTR               PIC Z9.
003970           05  FILLER                  PIC X(05)   VALUE SPACES.
003980           05  FILLER                  PIC X(08)   VALUE
003990               'VACANT: '.
004000           05  O-VAC-CTR               PIC Z9.
004010           05  FILLER                  PIC X(84)   VALUE SPACES.
004020*
004030*    OCCUPANCY RATE, OVERDUE COUNT AND OVERDUE DOLLAR TOTAL - ALL
004040*    THREE ARE PRODUCTS OF 3000-CLOSING, NEVER RUNNING TOTALS.
004050       01  KPI-LINE-2.
004060           05  FILLER                  PIC X(01)   VALUE SPACES.
004070           05  FILLER                  PIC X(17)   VALUE
004080               'OCCUPANCY RATE: '.
004090           05  O-OCC-RATE              PIC ZZ9.9.
004100           05  FILLER                  PIC X(01)   VALUE '%'.
004110           05  FILLER                  PIC X(05)   VALUE SPACES.
004120           05  FILLER                  PIC X(16)   VALUE
004130               'OVERDUE COUNT: '.
004140           05  O-OVERDUE-CTR           PIC Z,ZZ9.
004150           05  FILLER                  PIC X(05)   VALUE SPACES.
004160           05  FILLER                  PIC X(15)   VALUE
004170               'OVERDUE AMT: '.
004180           05  O-OVERDUE-AMT           PIC $$$,$$9.
004190           05  FILLER                  PIC X(55)   VALUE SPACES.
004200*
004210*    LEASE EXPIRY ALERT SECTION - TITLE, COLUMN HEADING, ONE
004220*    DETAIL LINE PER TABLE ENTRY, AND A BUCKET-COUNT TOTAL LINE.
004230       01  EXPIRY-TITLE.
004240           05  FILLER                  PIC X(49)   VALUE SPACES.
004250           05  FILLER                  PIC X(21)   VALUE
004260               'LEASE EXPIRY ALERTS'.
004270           05  FILLER                  PIC X(62)   VALUE SPACES.
004280*
004290*    COLUMN HEADING FOR THE EXPIRY DETAIL LINE BELOW - KEEP THE
004300*    TWO IN STEP IF EITHER ONE'S SPACING CHANGES.
004310       01  EXPIRY-COL-HEADING.
004320           05  FILLER                  PIC X(01)   VALUE SPACES.
004330           05  FILLER                  PIC X(04)   VALUE 'ROOM'.
004340           05  FILLER                  PIC X(05)   VALUE SPACES.
004350           05  FILLER                  PIC X(06)   VALUE 'TENANT'.
004360           05  FILLER                  PIC X(15)   VALUE SPACES.
004370           05  FILLER                  PIC X(10)   VALUE
004380               'LEASE END '.
004390           05  FILLER                  PIC X(04)   VALUE SPACES.
004400           05  FILLER                  PIC X(10)   VALUE
004410               'DAYS LEFT '.
004420           05  FILLER                  PIC X(03)   VALUE SPACES.
004430           05  FILLER                  PIC X(06)   VALUE 'STATUS'.
004440           05  FILLER                  PIC X(68)   VALUE SPACES.
004450*
004460*    ONE DETAIL LINE PER EXPIRY TABLE ENTRY - "STATUS" HEADING
004470*    ABOVE PRINTS OVER O-EX-BUCKET (URGENT/WARNING/NOTICE).
004480       01  EXPIRY-LINE.
004490           05  FILLER                  PIC X(01)   VALUE SPACES.
004500           05  O-EX-ROOM               PIC X(04).
004510           05  FILLER                  PIC X(05)   VALUE SPACES.
004520           05  O-EX-TENANT             PIC X(20).
004530           05  O-EX-DUE-YEAR           PIC 9(04).
004540           05  FILLER                  PIC X(01)   VALUE '/'.
004550           05  O-EX-DUE-MONTH          PIC 9(02).
004560           05  FILLER                  PIC X(01)   VALUE '/'.
004570           05  O-EX-DUE-DAY            PIC 9(02).
004580           05  FILLER                  PIC X(05)   VALUE SPACES.
004590           05  O-EX-DAYS-LEFT          PIC ZZ9.
004600           05  FILLER                  PIC X(07)   VALUE SPACES.
004610           05  O-EX-BUCKET             PIC X(07).
004620           05  FILLER                  PIC X(70)   VALUE SPACES.
004630*
004640*    BUCKET-COUNT TOTAL LINE - THE THREE COUNTERS ARE ACCUMULATED
004650*    BY 2210-CLASSIFY-BUCKET AS EACH EXPIRY ENTRY IS BUILT, NOT
004660*    RECOMPUTED HERE FROM THE TABLE.
004670       01  EXPIRY-TOTAL.
004680           05  FILLER                  PIC X(01)   VALUE SPACES.
004690           05  FILLER                  PIC X(08)   VALUE
004700               'URGENT: '.
004710           05  O-URGENT-CTR            PIC Z9.
004720           05  FILLER                  PIC X(05)   VALUE SPACES.
004730           05  FILLER                  PIC X(09)   VALUE
004740               'WARNING: '.
004750           05  O-WARNING-CTR           PIC Z9.
004760           05  FILLER                  PIC X(05)   VALUE SPACES.
004770           05  FILLER                  PIC X(08)   VALUE
004780               'NOTICE: '.
004790           05  O-NOTICE-CTR            PIC Z9.
004800           05  FILLER                  PIC X(90)   VALUE SPACES.
004810*
004820       PROCEDURE DIVISION.
004830*
004840*    MAINLINE - READ EVERY TENANT ONCE, THEN SORT AND PRINT.  THE
004850*    OVERDUE SCHEDULE PASS HAPPENS LATER, INSIDE 3000-CLOSING, SO
004860*    SCHEDULE-FILE IS NEVER OPEN AT THE SAME TIME AS TENANT-FILE.
004870       0000-HHBILL04.
004880           PERFORM 1000-INIT.
004890           PERFORM 9000-READ-TENANT.
004900           PERFORM 2000-MAINLINE THRU 2000-EXIT
004910               UNTIL MORE-TENANTS = 'NO'.
004920           PERFORM 2300-SORT-EXPIRY THRU 2300-EXIT.
004930           PERFORM 3000-CLOSING.
004940           STOP RUN.
004950*
004960*    OPEN FILES, GET TODAY'S DATE, AND CONVERT IT TO A RUNNING DAY
004970*    NUMBER SO 2200-LEASE-EXPIRY-CHECK CAN SUBTRACT DATES LATER.
004980       1000-INIT.
004990           ACCEPT I-DATE FROM DATE.
005000*    Y2K FIX - WINDOW THE 2-DIGIT YEAR THE SAME WAY HHBILL02 AND
005010*    HHBILL03 DO.  SEE 11/30/98 CHANGE LOG ENTRY.
005020           IF I-YY < 50
005030               COMPUTE WS-FULL-YEAR = 2000 + I-YY
005040           ELSE
005050               COMPUTE WS-FULL-YEAR = 1900 + I-YY
005060           END-IF.
005070           MOVE I-DAY TO O-DAY.
005080           MOVE I-MONTH TO O-MONTH.
005090           MOVE WS-FULL-YEAR TO O-YEAR.
005100*    WS-PROC-DATE IS THE RUN DATE AS A PLAIN YYYYMMDD NUMBER, USED
005110*    BY 2410-OVERDUE-STEP FOR A STRAIGHT DATE COMPARE.
005120           COMPUTE WS-PROC-DATE =
005130               (WS-FULL-YEAR * 10000) + (I-MONTH * 100) + I-DAY.
005140*
005150*    WS-PROC-DAYNUM IS THE SAME RUN DATE AS A RUNNING DAY NUMBER,
005160*    USED BY 2200-LEASE-EXPIRY-CHECK FOR A DAYS-APART SUBTRACTION
005170*    THAT A PLAIN YYYYMMDD SUBTRACT CANNOT DO ACROSS MONTH ENDS.
005180           MOVE WS-FULL-YEAR TO WS-DN-YEAR.
005190           MOVE I-MONTH TO WS-DN-MONTH.
005200           MOVE I-DAY TO WS-DN-DAY.
005210           PERFORM 1050-CALC-DAYNUM THRU 1050-EXIT.
005220           MOVE WS-DN-RESULT TO WS-PROC-DAYNUM.
005230*
005240*    SCHEDULE-FILE IS DELIBERATELY NOT OPENED HERE - IT IS OPENED
005250*    LATER, INSIDE 2400-OVERDUE-CALC, SO IT IS ONLY EVER OPEN FOR
005260*    THE PARAGRAPH THAT ACTUALLY NEEDS IT.
005270           OPEN INPUT TENANT-FILE.
005280           OPEN OUTPUT DASH-PRTOUT.
005290           PERFORM 9900-HEADING.
005300*
005310*    DAY-NUMBER ROUTINE - TURNS A YEAR/MONTH/DAY INTO A RUNNING
005320*    DAY COUNT SO TWO DATES CAN BE SUBTRACTED TO GET DAYS APART.
005330*    CALLERS LOAD WS-DN-YEAR/MONTH/DAY AND PERFORM THIS THRU THE
005340*    EXIT; THE ANSWER COMES BACK IN WS-DN-RESULT.
005350       1050-CALC-DAYNUM.
005360           PERFORM 1060-LEAP-TEST THRU 1060-EXIT.
005370*    LEAP DAYS THROUGH THE END OF THE PRIOR YEAR - INTEGER DIVIDE
005380*    TRUNCATES, WHICH IS EXACTLY WHAT THIS COUNT NEEDS.
005390           COMPUTE WS-DN-QUOT = WS-DN-YEAR - 1.
005400           COMPUTE WS-DN-LEAPS = (WS-DN-QUOT / 4)
005410               - (WS-DN-QUOT / 100) + (WS-DN-QUOT / 400).
005420*    365 DAYS PER PRIOR YEAR, PLUS LEAP DAYS, PLUS FULL MONTHS
005430*    ALREADY ELAPSED THIS YEAR (FROM WS-CUM-DAYS), PLUS THE DAY.
005440           COMPUTE WS-DN-RESULT =
005450               (WS-DN-YEAR * 365) + WS-DN-LEAPS
005460                   + WS-CUM-DAYS(WS-DN-MONTH) + WS-DN-DAY.
005470           IF WS-DN-MONTH > 2 AND DN-IS-LEAP-YEAR
005480               ADD 1 TO WS-DN-RESULT
005490           END-IF.
005500       1050-EXIT.
005510           EXIT.
005520*
005530*    LEAP-YEAR TEST FOR 1050 - DIVISIBLE BY 400 IS ALWAYS A LEAP
005540*    YEAR; DIVISIBLE BY 100 BUT NOT 400 NEVER IS; OTHERWISE
005550*    DIVISIBLE BY 4 IS THE ORDINARY CASE.
005560       1060-LEAP-TEST.
005570           MOVE 'NO ' TO WS-DN-LEAP-FLAG.
005580           DIVIDE WS-DN-YEAR BY 4 GIVING WS-DN-QUOT
005590               REMAINDER WS-DN-REM4.
005600           DIVIDE WS-DN-YEAR BY 100 GIVING WS-DN-QUOT
005610               REMAINDER WS-DN-REM100.
005620           DIVIDE WS-DN-YEAR BY 400 GIVING WS-DN-QUOT
005630               REMAINDER WS-DN-REM400.
005640           IF WS-DN-REM400 = 0
005650               MOVE 'YES' TO WS-DN-LEAP-FLAG
005660           ELSE
005670               IF WS-DN-REM4 = 0 AND WS-DN-REM100 NOT = 0
005680                   MOVE 'YES' TO WS-DN-LEAP-FLAG
005690               END-IF
005700           END-IF.
005710       1060-EXIT.
005720           EXIT.
005730*
005740*    ONE PASS PER TENANT RECORD - INACTIVE (MOVED-OUT) ROOMS ARE
005750*    SKIPPED ENTIRELY, PER BUSINESS RULE NOTE 1 ABOVE.
005760       2000-MAINLINE.
005770           IF TN-IS-ACTIVE = 'Y'
005780               PERFORM 2100-OCCUPANCY-CALC THRU 2100-EXIT
005790               PERFORM 2200-LEASE-EXPIRY-CHECK THRU 2200-EXIT
005800           END-IF.
005810           PERFORM 9000-READ-TENANT.
005820       2000-EXIT.
005830           EXIT.
005840*
005850*    ONE MORE OCCUPIED ROOM.  VACANT-ROOM COUNT IS DERIVED FROM
005860*    THIS AT 3000-CLOSING, NOT ACCUMULATED HERE.
005870       2100-OCCUPANCY-CALC.
005880           ADD 1 TO WS-OCC-CTR.
005890       2100-EXIT.
005900           EXIT.
005910*
005920*    A LEASE "EXPIRES" WHEN ITS END DATE FALLS ON OR BETWEEN THE
005930*    RUN DATE AND THE RUN DATE PLUS 45 DAYS.  SEE 09/12/97 LOG AND
005940*    BUSINESS RULE NOTE 2 ABOVE - AN ALREADY-EXPIRED LEASE (DAYS
005950*    LEFT NEGATIVE) IS NOT AN ALERT, IT IS A RENEWAL PROBLEM.
005960       2200-LEASE-EXPIRY-CHECK.
005970*    WS-DATE-DISPLAY-ALT LETS THE 8-DIGIT LEASE-END DATE BE SPLIT
005980*    INTO YEAR/MONTH/DAY WITHOUT A SEPARATE UNSTRING.
005990           MOVE TN-LEASE-END TO WS-DD-FULL.
006000           MOVE WS-DD-YEAR TO WS-DN-YEAR.
006010           MOVE WS-DD-MONTH TO WS-DN-MONTH.
006020           MOVE WS-DD-DAY TO WS-DN-DAY.
006030           PERFORM 1050-CALC-DAYNUM THRU 1050-EXIT.
006040           COMPUTE WS-EX-DAYS = WS-DN-RESULT - WS-PROC-DAYNUM.
006050*    OUT OF THE 0-45 DAY WINDOW - NOT AN ALERT, SKIP THE REST OF
006060*    THIS PARAGRAPH.
006070           IF WS-EX-DAYS < 0 OR WS-EX-DAYS > 45
006080               GO TO 2200-EXIT
006090           END-IF.
006100           ADD 1 TO WS-EX-COUNT.
006110           MOVE TN-ROOM-NUMBER TO WS-EX-ROOM(WS-EX-COUNT).
006120           MOVE TN-TENANT-NAME TO WS-EX-TENANT(WS-EX-COUNT).
006130           MOVE TN-LEASE-END TO WS-EX-LEASE-END(WS-EX-COUNT).
006140           MOVE WS-EX-DAYS TO WS-EX-DAYS-LEFT(WS-EX-COUNT).
006150           PERFORM 2210-CLASSIFY-BUCKET THRU 2210-EXIT.
006160       2200-EXIT.
006170           EXIT.
006180*
006190*    URGENT/WARNING/NOTICE BUCKET BOUNDARIES PER TICKET 0233 - SEE
006200*    BUSINESS RULE NOTE 3 ABOVE.
006210       2210-CLASSIFY-BUCKET.
006220           IF WS-EX-DAYS-LEFT(WS-EX-COUNT) <= 14
006230               MOVE 'URGENT ' TO WS-EX-BUCKET(WS-EX-COUNT)
006240               ADD 1 TO WS-EX-URGENT-CTR
006250           ELSE
006260               IF WS-EX-DAYS-LEFT(WS-EX-COUNT) <= 30
006270                   MOVE 'WARNING' TO WS-EX-BUCKET(WS-EX-COUNT)
006280                   ADD 1 TO WS-EX-WARNING-CTR
006290               ELSE
006300                   MOVE 'NOTICE ' TO WS-EX-BUCKET(WS-EX-COUNT)
006310                   ADD 1 TO WS-EX-NOTICE-CTR
006320               END-IF
006330           END-IF.
006340       2210-EXIT.
006350           EXIT.
006360*
006370*    INSERTION-STYLE BUBBLE SORT, PERFORM VARYING BOTH WAYS - NO
006380*    SORT VERB, THE TABLE IS TOO SMALL TO NEED ONE.  SEE 06/18/92
006390*    CHANGE LOG ENTRY.
006400       2300-SORT-EXPIRY.
006410           IF WS-EX-COUNT < 2
006420               GO TO 2300-EXIT
006430           END-IF.
006440           COMPUTE WS-EX-LIMIT = WS-EX-COUNT - 1.
006450           PERFORM 2310-OUTER-STEP THRU 2310-EXIT
006460               VARYING WS-EX-I FROM 1 BY 1
006470                   UNTIL WS-EX-I > WS-EX-LIMIT.
006480       2300-EXIT.
006490           EXIT.
006500*
006510*    OUTER SORT PASS - SHRINKS THE INNER LIMIT BY ONE EACH TIME
006520*    SINCE THE LARGEST REMAINING DAYS-LEFT VALUE HAS BUBBLED TO
006530*    THE BOTTOM OF THE UNSORTED PORTION.
006540       2310-OUTER-STEP.
006550           COMPUTE WS-EX-INNER-LIMIT = WS-EX-COUNT - WS-EX-I.
006560           PERFORM 2320-INNER-STEP THRU 2320-EXIT
006570               VARYING WS-EX-J FROM 1 BY 1
006580                   UNTIL WS-EX-J > WS-EX-INNER-LIMIT.
006590       2310-EXIT.
006600           EXIT.
006610*
006620*    COMPARE TWO ADJACENT ENTRIES AND SWAP THROUGH WS-EX-HOLD IF
006630*    THEY ARE OUT OF ORDER - SOONEST DAYS-LEFT SORTS TO THE TOP.
006640       2320-INNER-STEP.
006650           COMPUTE WS-EX-K = WS-EX-J + 1.
006660           IF WS-EX-DAYS-LEFT(WS-EX-J) > WS-EX-DAYS-LEFT(WS-EX-K)
006670               MOVE WS-EX-ENTRY(WS-EX-J) TO WS-EX-HOLD
006680               MOVE WS-EX-ENTRY(WS-EX-K) TO WS-EX-ENTRY(WS-EX-J)
006690               MOVE WS-EX-HOLD TO WS-EX-ENTRY(WS-EX-K)
006700           END-IF.
006710       2320-EXIT.
006720           EXIT.
006730*
006740*    SCHEDULE-FILE IS OPENED, READ ONCE END TO END, AND CLOSED
006750*    ENTIRELY WITHIN THIS PARAGRAPH - IT IS NEVER OPEN AT THE SAME
006760*    TIME AS TENANT-FILE.  SEE FILE FLOW NOTE ABOVE.
006770       2400-OVERDUE-CALC.
006780           OPEN INPUT SCHEDULE-FILE.
006790           PERFORM 9100-READ-SKED.
006800           PERFORM 2410-OVERDUE-STEP THRU 2410-EXIT
006810               UNTIL MORE-SKED = 'NO'.
006820           CLOSE SCHEDULE-FILE.
006830       2400-EXIT.
006840           EXIT.
006850*
006860*    'U'NPAID OR 'O'VERDUE ENTRIES PAST THEIR DUE DATE ARE COUNTED
006870*    AND TOTALED - SEE BUSINESS RULE NOTE 4 ABOVE.  A 'P'AID ENTRY
006880*    NEVER MATCHES REGARDLESS OF ITS DUE DATE.
006890       2410-OVERDUE-STEP.
006900           IF (SC-STATUS = 'U' OR SC-STATUS = 'O')
006910               AND SC-DUE-DATE < WS-PROC-DATE
006920                   ADD 1 TO WS-OVERDUE-CTR
006930                   ADD SC-AMOUNT TO WS-OVERDUE-AMT
006940           END-IF.
006950           PERFORM 9100-READ-SKED.
006960       2410-EXIT.
006970           EXIT.
006980*
006990*    FINAL TOTALS, THE OVERDUE PASS, AND BOTH REPORT SECTIONS -
007000*    RUN ONCE, AFTER EVERY TENANT HAS BEEN READ AND THE EXPIRY
007010*    TABLE IS ALREADY SORTED.
007020       3000-CLOSING.
007030           CLOSE TENANT-FILE.
007040*    VACANCY IS A DERIVED FIGURE, NEVER COUNTED DIRECTLY - SEE
007050*    THE WS-VAC-CTR COMMENT IN WORKING-STORAGE ABOVE.
007060           COMPUTE WS-VAC-CTR = WS-TOTAL-ROOMS - WS-OCC-CTR.
007070*    ROUNDED TO ONE DECIMAL PER TICKET 0656.
007080           COMPUTE WS-OCC-RATE ROUNDED =
007090               (WS-OCC-CTR * 100) / WS-TOTAL-ROOMS.
007100*
007110           PERFORM 2400-OVERDUE-CALC THRU 2400-EXIT.
007120*
007130*    KPI BLOCK PRINTS BEFORE THE EXPIRY TABLE, EVEN THOUGH THE
007140*    EXPIRY TABLE WAS BUILT FIRST - REPORT ORDER, NOT BUILD ORDER.
007150           PERFORM 9950-WRITE-KPI THRU 9950-EXIT.
007160           PERFORM 9960-WRITE-EXPIRY THRU 9960-EXIT.
007170*
007180           CLOSE DASH-PRTOUT.
007190*
007200*    PLAIN SEQUENTIAL I-O UTILITIES - NO FILE STATUS CHECKED, SAME
007210*    AS HHBILL02/03, SINCE A BAD READ ON THESE FILES MEANS THE
007220*    NIGHTLY EXTRACT ITSELF IS BROKEN, NOT SOMETHING THIS PROGRAM
007230*    CAN RECOVER FROM.
007240       9000-READ-TENANT.
007250           READ TENANT-FILE
007260               AT END
007270                   MOVE 'NO' TO MORE-TENANTS.
007280*
007290       9100-READ-SKED.
007300           READ SCHEDULE-FILE
007310               AT END
007320                   MOVE 'NO' TO MORE-SKED.
007330*
007340*    PAGE HEADING - WRITTEN ONCE AT 1000-INIT, SINCE THIS PROGRAM
007350*    NEVER RUNS LONG ENOUGH FOR A SECOND PAGE ON A 12-ROOM HOUSE.
007360       9900-HEADING.
007370           ADD 1 TO C-PCTR.
007380           MOVE C-PCTR TO O-PCTR.
007390           WRITE DASH-PRTLINE
007400               FROM COMPANY-TITLE
007410                   AFTER ADVANCING TOP-OF-FORM.
007420           WRITE DASH-PRTLINE
007430               FROM KPI-TITLE
007440                   AFTER ADVANCING 2 LINES.
007450*
007460*    KPI BLOCK - ONE PARAGRAPH WRITES BOTH KPI LINES SO THE TWO
007470*    ALWAYS APPEAR TOGETHER, EVEN IF A FUTURE CHANGE SPLITS THEM.
007480       9950-WRITE-KPI.
007490           MOVE WS-TOTAL-ROOMS TO O-TOTAL-ROOMS.
007500           MOVE WS-OCC-CTR TO O-OCC-CTR.
007510           MOVE WS-VAC-CTR TO O-VAC-CTR.
007520           WRITE DASH-PRTLINE
007530               FROM KPI-LINE-1
007540                   AFTER ADVANCING 1 LINE.
007550*
007560           MOVE WS-OCC-RATE TO O-OCC-RATE.
007570           MOVE WS-OVERDUE-CTR TO O-OVERDUE-CTR.
007580           MOVE WS-OVERDUE-AMT TO O-OVERDUE-AMT.
007590           WRITE DASH-PRTLINE
007600               FROM KPI-LINE-2
007610                   AFTER ADVANCING 1 LINE.
007620       9950-EXIT.
007630           EXIT.
007640*
007650*    TITLE, COLUMN HEADING, ONE DETAIL LINE PER SORTED EXPIRY
007660*    ENTRY, THEN THE BUCKET-COUNT TOTAL LINE.
007670       9960-WRITE-EXPIRY.
007680           WRITE DASH-PRTLINE
007690               FROM EXPIRY-TITLE
007700                   AFTER ADVANCING 2 LINES.
007710           WRITE DASH-PRTLINE
007720               FROM EXPIRY-COL-HEADING
007730                   AFTER ADVANCING 2 LINES.
007740           PERFORM 9970-EXPIRY-STEP THRU 9970-EXIT
007750               VARYING WS-EX-I FROM 1 BY 1
007760                   UNTIL WS-EX-I > WS-EX-COUNT.
007770*
007780           MOVE WS-EX-URGENT-CTR TO O-URGENT-CTR.
007790           MOVE WS-EX-WARNING-CTR TO O-WARNING-CTR.
007800           MOVE WS-EX-NOTICE-CTR TO O-NOTICE-CTR.
007810           WRITE DASH-PRTLINE
007820               FROM EXPIRY-TOTAL
007830                   AFTER ADVANCING 2 LINES.
007840       9960-EXIT.
007850           EXIT.
007860*
007870*    ONE DETAIL LINE PER EXPIRY TABLE ENTRY, IN THE TABLE'S SORTED
007880*    ORDER - AT EOP RE-PRINTS THE HEADING SHOULD THE ALERT LIST
007890*    EVER RUN LONG ENOUGH TO CROSS A PAGE BREAK.
007900       9970-EXPIRY-STEP.
007910           MOVE WS-EX-ROOM(WS-EX-I) TO O-EX-ROOM.
007920           MOVE WS-EX-TENANT(WS-EX-I) TO O-EX-TENANT.
007930           MOVE WS-EX-LEASE-END(WS-EX-I) TO WS-DD-FULL.
007940           MOVE WS-DD-YEAR TO O-EX-DUE-YEAR.
007950           MOVE WS-DD-MONTH TO O-EX-DUE-MONTH.
007960           MOVE WS-DD-DAY TO O-EX-DUE-DAY.
007970           MOVE WS-EX-DAYS-LEFT(WS-EX-I) TO O-EX-DAYS-LEFT.
007980           MOVE WS-EX-BUCKET(WS-EX-I) TO O-EX-BUCKET.
007990           WRITE DASH-PRTLINE
008000               FROM EXPIRY-LINE
008010                   AFTER ADVANCING 1 LINE
008020                       AT EOP
008030                           PERFORM 9900-HEADING.
008040       9970-EXIT.
008050           EXIT.
