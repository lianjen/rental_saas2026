000010      IDENTIFICATION DIVISION.
000020      PROGRAM-ID.             HHBILL03.
000030      AUTHOR.                 M A HOLLOWAY.
000040      INSTALLATION.           HAPPY HOME MGMT CO - MIS DEPT.
000050      DATE-WRITTEN.           09/14/85.
000060      DATE-COMPILED.
000070      SECURITY.               COMPANY CONFIDENTIAL.
000080*
000090*
000100***************************************************************
000110* HHBILL03 - RENT PAYMENT SCHEDULE MAINTENANCE                *
000120*                                                              *
000130* APPLIES A FILE OF TRANSACTIONS (CREATE, MARK-PAID, AGE AND  *
000140* SUMMARY-REQUEST) AGAINST THE ROOM PAYMENT SCHEDULE HELD IN  *
000150* SCHEDULE-FILE, REWRITES THE SCHEDULE AND PRINTS A PAYMENT   *
000160* SUMMARY REPORT SHOWING WHAT WAS COLLECTED, WHAT IS STILL    *
000170* OWED, AND ANY DUPLICATE-CREATE REJECTIONS.                  *
000180***************************************************************
000190*
000200* CHANGE LOG
000210*---------------------------------------------------------------
000220* 09/14/85  MAH    ORIGINAL CASE PROBLEM - CREATE/MARK-PAID ONLY
000230* 04/11/86  MAH    ADDED AGE ACTION FOR OVERDUE ROOMS
000240* 05/02/88  RTC    TICKET 0135 - DUPLICATE ROOM/PERIOD REJECTED
000250* 08/29/90  RTC    TICKET 0219 - MARK-PAID DEFAULTS TO FULL AMT
000260* 01/14/93  SJP    TICKET 0362 - SUMMARY REQUEST DRIVEN BY TXN
000270* 06/07/95  SJP    TICKET 0410 - REJECT LINE SHOWS DUE DATE
000280* 10/02/97  RTC    TICKET 0466 - SCHEDULE TABLE RAISED TO 300
000290* 11/25/98  KLW    Y2K - WIDENED DUE-DATE/PROC-DATE TO 8 DIGITS
000300* 01/11/99  KLW    Y2K - VERIFIED AGE COMPARE UNCHANGED BY FIX
000310* 09/03/01  DTF    TICKET 0605 - OVERDUE COUNT ADDED TO SUMMARY
000320* 04/26/03  DTF    TICKET 0655 - SEPARATE SUMMARY FILE ADDED
000330* 09/21/12  DTF    TICKET 0815 - COMMENTED PARAGRAPHS PER MIS
000340*                  DEPT DOCUMENTATION STANDARD, NO LOGIC CHANGE
000350* 03/14/14  DTF    TICKET 0851 - CONFIRMED ROOM CONFIG STAYS IN
000360*                  STEP WITH HHBILL01/02/04 AFTER 4TH FLOOR
000370*                  RENUMBERING PROJECT - NO CHANGE REQUIRED HERE
000380* 11/02/16  PXW    TICKET 0902 - REVIEWED FOR AUDITOR REQUEST ON
000390*                  SCHEDULE TABLE SIZE, CONFIRMED 300 ENTRIES IS
000400*                  STILL WELL ABOVE 12 ROOMS TIMES ANY REALISTIC
000410*                  NUMBER OF OPEN PERIODS, NO LOGIC CHANGE
000420*---------------------------------------------------------------
000430*
000440* PROGRAM NARRATIVE - ADDED PER TICKET 0815, 09/21/12
000450*---------------------------------------------------------------
000460*    0000-HHBILL03       MAINLINE
000470*    1000-INIT           OPEN FILES, LOAD SCHEDULE TABLE, PRIME
000480*                         THE TRANSACTION READ, FIND HIGH ID
000490*    1100-LOAD-STEP      COPY ONE SCHEDULE RECORD INTO THE TABLE
000500*    1150-FIND-MAX-ID    FIND THE HIGHEST PAYMENT-ID ON FILE
000510*    2000-MAINLINE       DISPATCH ONE TRANSACTION BY ACTION CODE
000520*    2050-FIND-ENTRY     LOOK UP A ROOM/YEAR/MONTH SCHEDULE ENTRY
000530*    2060-FIND-STEP      COMPARE ONE TABLE ENTRY AGAINST THE KEY
000540*    2100-CREATE-ENTRY   ADD A NEW SCHEDULE ENTRY (ACTION C)
000550*    2120-WRITE-REJECT   PRINT A DUPLICATE-CREATE REJECTION LINE
000560*    2200-MARK-PAID      POST A PAYMENT AGAINST AN ENTRY (ACTION M)
000570*    2300-AGE-ENTRIES    FLAG OVERDUE UNPAID ENTRIES (ACTION A)
000580*    2310-AGE-STEP       AGE-CHECK ONE TABLE ENTRY
000590*    2400-PERIOD-SUMMARY TOTAL ONE PERIOD AND PRINT IT (ACTION S)
000600*    2410-SUM-STEP       ACCUMULATE ONE TABLE ENTRY INTO THE TOTALS
000610*    2450-WRITE-SUMMARY  PRINT THE THREE-LINE SUMMARY BLOCK
000620*    3000-CLOSING        REWRITE THE SCHEDULE, CLOSE ALL FILES
000630*    3100-REWRITE-STEP   WRITE ONE TABLE ENTRY BACK TO FILE
000640*---------------------------------------------------------------
000650*
000660* BUSINESS RULE NOTES - ADDED PER TICKET 0815, 09/21/12
000670*---------------------------------------------------------------
000680*    1.  A CREATE TRANSACTION FOR A ROOM/YEAR/MONTH THAT ALREADY
000690*        HAS A SCHEDULE ENTRY IS REJECTED (TICKET 0135) - IT DOES
000700*        NOT OVERWRITE THE EXISTING ENTRY OR CHANGE ITS AMOUNT.
000710*    2.  A MARK-PAID TRANSACTION WITH A ZERO TX-PAID-AMOUNT PAYS
000720*        THE FULL SCHEDULED AMOUNT (TICKET 0219) - THE FRONT DESK
000730*        ONLY HAS TO KEY AN AMOUNT WHEN A TENANT PAYS SHORT.
000740*    3.  AN AGE TRANSACTION ONLY TOUCHES ENTRIES STILL IN 'U'
000750*        (UNPAID) STATUS - AN ENTRY ALREADY MARKED PAID OR
000760*        ALREADY OVERDUE IS LEFT ALONE.
000770*    4.  A SUMMARY-REQUEST TRANSACTION (ACTION S) TOTALS ONLY THE
000780*        SCHEDULE ENTRIES FOR ITS OWN YEAR/MONTH (TICKET 0362) -
000790*        IT DOES NOT REPORT ACROSS PERIODS.
000800*    5.  THE SCHEDULE TABLE IS REWRITTEN IN FULL AT 3000-CLOSING
000810*        REGARDLESS OF HOW MANY TRANSACTIONS ACTUALLY CHANGED AN
000820*        ENTRY - THERE IS NO SELECTIVE REWRITE.
000830*---------------------------------------------------------------
000840*
000850* FILE FLOW - ADDED PER TICKET 0815, 09/21/12
000860*---------------------------------------------------------------
000870*    SCHEDULE-FILE (IN) --> 1000-INIT LOADS WS-SCHEDULE-TABLE
000880*    TXN-FILE ----------> 2000-MAINLINE UPDATES THE TABLE IN PLACE
000890*    WS-SCHEDULE-TABLE -> 3000-CLOSING REWRITES SCHEDULE-FILE (OUT)
000900*                       -> PAY-PRTOUT (REJECTIONS + PERIOD SUMMARY)
000910*
000920*    UNLIKE HHBILL02, THERE IS NO SEPARATE MACHINE-READABLE OUTPUT
000930*    FILE FOR THE PAYMENT SUMMARY - TICKET 0605 PUT THE OVERDUE
000940*    COUNT ON THE PRINTED REPORT ONLY, NOT ON A DATA RECORD.
000950*---------------------------------------------------------------
000960*
000970* FIELD CROSS-REFERENCE - ADDED PER TICKET 0815, 09/21/12
000980*---------------------------------------------------------------
000990*    PAYMENT-ID   - ASSIGNED ONCE AT CREATE TIME BY 1150-FIND-
001000*                   MAX-ID / 2100-CREATE-ENTRY.  NEVER REASSIGNED,
001010*                   NEVER REUSED.
001020*    STATUS       - 'U' AT CREATE, 'P' FROM A MARK-PAID, 'O' FROM
001030*                   AN AGE TRANSACTION.  THERE IS NO PATH BACK
001040*                   FROM 'P' OR 'O' TO 'U' - ONCE PAID OR AGED,
001050*                   AN ENTRY STAYS THAT WAY.
001060*    ROOM/YEAR/MONTH - TOGETHER FORM THE KEY 2050-FIND-ENTRY
001070*                   SEARCHES ON.  THERE IS NO SORTED INDEX - EVERY
001080*                   LOOKUP WALKS THE WHOLE TABLE.
001090*---------------------------------------------------------------
001100*
001110* MAINTENANCE NOTE - ADDED PER TICKET 0815, 09/21/12
001120*---------------------------------------------------------------
001130*    THIS PROGRAM SHARES NO COPYBOOK WITH HHBILL01/02/04 - THE
001140*    12-ROOM LIST APPEARS HERE ONLY INDIRECTLY, AS ROOM NUMBERS
001150*    KEYED ON THE TRANSACTION FILE, SO THERE IS NO ROOM-CONFIG
001160*    TABLE IN THIS PROGRAM TO KEEP IN STEP.  A ROOM NUMBER
001170*    RENUMBERING PROJECT ELSEWHERE ONLY AFFECTS THIS PROGRAM
001180*    THROUGH THE TRANSACTION FILE ITS OWN UPSTREAM FEED SUPPLIES.
001190*---------------------------------------------------------------
001200*
001210      ENVIRONMENT DIVISION.
001220      CONFIGURATION SECTION.
001230*    C01 DRIVES THE CARRIAGE-CONTROL TOP-OF-FORM SKIP USED BY
001240*    9900-HEADING.
001250      SPECIAL-NAMES.
001260          C01 IS TOP-OF-FORM.
001270      INPUT-OUTPUT SECTION.
001280      FILE-CONTROL.
001290*        INPUT - CREATE/MARK-PAID/AGE/SUMMARY TRANSACTIONS.
001300          SELECT TXN-FILE
001310              ASSIGN TO RENTTXN
001320              ORGANIZATION IS SEQUENTIAL.
001330*        INPUT AT 1000-INIT, REWRITTEN IN FULL AT 3000-CLOSING.
001340          SELECT SCHEDULE-FILE
001350              ASSIGN TO RENTSKED
001360              ORGANIZATION IS SEQUENTIAL.
001370*        OUTPUT - REJECTIONS AND PERIOD SUMMARIES.
001380          SELECT PAY-PRTOUT
001390              ASSIGN TO PAYPRT
001400              ORGANIZATION IS SEQUENTIAL.
001410*
001420      DATA DIVISION.
001430      FILE SECTION.
001440*
001450*    ONE ACTION PER RECORD - 'C'REATE, 'M'ARK-PAID, 'A'GE, OR
001460*    'S'UMMARY-REQUEST.  SEE 2000-MAINLINE FOR THE DISPATCH.
001470      FD  TXN-FILE
001480          LABEL RECORD IS STANDARD
001490          RECORD CONTAINS 80 CHARACTERS
001500          DATA RECORD IS TXN-REC.
001510*
001520      01  TXN-REC.
001530*        'C', 'M', 'A' OR 'S' - SEE 2000-MAINLINE.
001540          05  TX-ACTION           PIC X(01).
001550          05  TX-ROOM-NUMBER      PIC X(04).
001560          05  TX-PAYMENT-YEAR     PIC 9(04).
001570          05  TX-PAYMENT-MONTH    PIC 9(02).
001580*        USED ONLY ON A CREATE - CARRIED FORWARD TO THE SCHEDULE
001590*        ENTRY FOR THE PRINTED REPORTS TO REFERENCE.
001600          05  TX-TENANT-NAME      PIC X(20).
001610*        SCHEDULED (EXPECTED) RENT AMOUNT - USED ON A CREATE.
001620          05  TX-AMOUNT           PIC S9(07).
001630*        ACTUAL AMOUNT PAID - USED ON A MARK-PAID.  ZERO MEANS
001640*        PAY THE FULL SCHEDULED AMOUNT (TICKET 0219).
001650          05  TX-PAID-AMOUNT      PIC S9(07).
001660          05  TX-PAYMENT-METHOD   PIC X(01).
001670*        USED ONLY ON A CREATE.
001680          05  TX-DUE-DATE         PIC 9(08).
001690*        TODAY'S DATE AS OF AN AGE TRANSACTION - COMPARED AGAINST
001700*        SC-DUE-DATE IN 2310-AGE-STEP.
001710          05  TX-PROCESS-DATE     PIC 9(08).
001720*        PAD TO THE 80-CHARACTER RECORD LENGTH ABOVE.
001730          05  FILLER              PIC X(18).
001740*
001750*    THE ENTIRE FILE IS LOADED INTO WS-SCHEDULE-TABLE AT 1000-INIT
001760*    AND REWRITTEN IN FULL AT 3000-CLOSING - THERE IS NO RANDOM
001770*    ACCESS TO IT DURING THE RUN.
001780      FD  SCHEDULE-FILE
001790          LABEL RECORD IS STANDARD
001800          RECORD CONTAINS 70 CHARACTERS
001810          DATA RECORD IS SCHEDULE-REC.
001820*
001830      01  SCHEDULE-REC.
001840*        ASSIGNED BY 1150-FIND-MAX-ID/2100-CREATE-ENTRY - NEVER
001850*        REUSED, EVEN IF THE ENTRY IS LATER ELIGIBLE FOR ARCHIVE.
001860          05  SC-PAYMENT-ID       PIC 9(06).
001870          05  SC-ROOM-NUMBER      PIC X(04).
001880          05  SC-TENANT-NAME      PIC X(20).
001890          05  SC-PAYMENT-YEAR     PIC 9(04).
001900          05  SC-PAYMENT-MONTH    PIC 9(02).
001910          05  SC-AMOUNT           PIC S9(07).
001920          05  SC-PAID-AMOUNT      PIC S9(07).
001930          05  SC-PAYMENT-METHOD   PIC X(01).
001940          05  SC-DUE-DATE         PIC 9(08).
001950*        'U'NPAID, 'P'AID, OR 'O'VERDUE - SEE WS-SK-STATUS 88S
001960*        BELOW FOR THE WORKING-TABLE EQUIVALENT.
001970          05  SC-STATUS           PIC X(01).
001980*        PAD TO THE 70-CHARACTER RECORD LENGTH ABOVE.
001990          05  FILLER              PIC X(10).
002000*
002010*    60-LINE PAGE, FOOTING AT 55 SO THE PERIOD SUMMARY LINES IN
002020*    2450-WRITE-SUMMARY ALWAYS LAND ABOVE THE PAGE BREAK.
002030      FD  PAY-PRTOUT
002040          LABEL RECORD IS OMITTED
002050          RECORD CONTAINS 132 CHARACTERS
002060          LINAGE IS 60 WITH FOOTING AT 55
002070          DATA RECORD IS PAY-PRTLINE.
002080*
002090      01  PAY-PRTLINE                 PIC X(132).
002100*
002110      WORKING-STORAGE SECTION.
002120*
002130*    ==== SWITCHES AND COUNTERS ====
002140*    PAGE/REJECT COUNTERS, WORK SUBSCRIPTS AND THE EOF SWITCHES
002150*    FOR THE TWO INPUT FILES.
002160      01  WORK-AREA.
002170*        PAYMENT REPORT PAGE COUNT.
002180          05  C-PCTR              PIC 9(02)  COMP    VALUE ZERO.
002190*        RUNNING COUNT OF DUPLICATE-CREATE REJECTIONS PRINTED.
002200          05  C-REJ-CTR           PIC 9(04)  COMP    VALUE ZERO.
002210*        SUBSCRIPT INTO WS-SCHEDULE-TABLE, DRIVEN BY PERFORM
002220*        VARYING IN MOST OF THE PARAGRAPHS BELOW.
002230          05  WS-SKED-IX          PIC 9(03)  COMP    VALUE ZERO.
002240*        HOW MANY ENTRIES ARE CURRENTLY LOADED IN THE TABLE.
002250          05  WS-SKED-COUNT       PIC 9(03)  COMP    VALUE ZERO.
002260*        RESULT OF 2050-FIND-ENTRY - VALID ONLY WHEN FND-SWITCH
002270*        COMES BACK 'YES'.
002280          05  WS-FIND-IX          PIC 9(03)  COMP    VALUE ZERO.
002290*        HIGHEST SC-PAYMENT-ID ON FILE, FOUND AT 1000-INIT AND
002300*        INCREMENTED BY 2100-CREATE-ENTRY FOR EACH NEW ENTRY.
002310          05  WS-NEXT-ID          PIC 9(06)  COMP    VALUE ZERO.
002320*        'YES' WHEN 2050-FIND-ENTRY LOCATES A MATCHING ENTRY.
002330          05  FND-SWITCH          PIC X(03)  VALUE 'NO '.
002340          05  MORE-TXNS           PIC X(03)  VALUE 'YES'.
002350          05  MORE-SKED           PIC X(03)  VALUE 'YES'.
002360          05  FILLER              PIC X(08)  VALUE SPACES.
002370*
002380*    ==== PERIOD SUMMARY WORK FIELDS ====
002390*    ACCUMULATED BY 2410-SUM-STEP FOR ONE ACTION-S REQUEST AT A
002400*    TIME - RESET TO ZERO AT THE TOP OF EVERY 2400-PERIOD-SUMMARY.
002410      01  WS-CALC-FIELDS.
002420*        SUM OF WS-SK-AMOUNT FOR EVERY ENTRY IN THE REQUESTED
002430*        YEAR/MONTH, REGARDLESS OF STATUS.
002440          05  WS-TOT-EXPECTED     PIC S9(09)         VALUE ZERO.
002450*        SUM OF WS-SK-PAID-AMOUNT FOR ENTRIES ALREADY PAID.
002460          05  WS-TOT-RECEIVED     PIC S9(09)         VALUE ZERO.
002470*        COUNT OF ENTRIES STILL IN 'U' STATUS FOR THE PERIOD.
002480          05  WS-UNPAID-CTR       PIC 9(04)  COMP    VALUE ZERO.
002490*        COUNT OF ENTRIES IN 'O' STATUS FOR THE PERIOD - TICKET
002500*        0605.
002510          05  WS-OVERDUE-CTR      PIC 9(04)  COMP    VALUE ZERO.
002520          05  FILLER              PIC X(08)  VALUE SPACES.
002530*
002540*    ==== SCHEDULE WORKING TABLE - WHOLE FILE FOR THE RUN ====
002550*    TICKET 0466 RAISED THIS FROM 150 TO 300 ENTRIES WHEN THE
002560*    3RD/4TH FLOOR ROOMS WERE ADDED - 12 ROOMS TIMES ROUGHLY TWO
002570*    YEARS OF OPEN SCHEDULE HISTORY BEFORE AN ARCHIVE RUN.
002580      01  WS-SCHEDULE-TABLE.
002590          05  WS-SKED-ENTRY OCCURS 300 TIMES.
002600              10  WS-SK-PAYMENT-ID      PIC 9(06).
002610              10  WS-SK-ROOM-NUMBER     PIC X(04).
002620              10  WS-SK-TENANT-NAME     PIC X(20).
002630              10  WS-SK-YEAR            PIC 9(04).
002640              10  WS-SK-MONTH           PIC 9(02).
002650              10  WS-SK-AMOUNT          PIC S9(07).
002660              10  WS-SK-PAID-AMOUNT     PIC S9(07).
002670              10  WS-SK-PAYMENT-METHOD  PIC X(01).
002680              10  WS-SK-DUE-DATE        PIC 9(08).
002690*            'U'NPAID (SET AT CREATE), 'P'AID (SET BY MARK-PAID),
002700*            OR 'O'VERDUE (SET BY AN AGE TRANSACTION).
002710              10  WS-SK-STATUS          PIC X(01).
002720                  88  SK-STATUS-UNPAID     VALUE 'U'.
002730                  88  SK-STATUS-PAID       VALUE 'P'.
002740                  88  SK-STATUS-OVERDUE    VALUE 'O'.
002750              10  FILLER                PIC X(10).
002760*
002770*    TODAY'S DATE FOR THE PRINT-OUT BANNER ONLY - NOT USED IN ANY
002780*    SCHEDULE ARITHMETIC.
002790      01  I-DATE.
002800*        SYSTEM 2-DIGIT YEAR FROM ACCEPT ... FROM DATE.
002810          05  I-YY                PIC 9(02).
002820          05  I-MONTH             PIC 9(02).
002830          05  I-DAY               PIC 9(02).
002840*        Y2K WINDOWED 4-DIGIT YEAR - SEE 1000-INIT.
002850      01  WS-CENTURY-FIELDS.
002860          05  WS-FULL-YEAR        PIC 9(04).
002870*
002880*    UNPACKS AN 8-DIGIT DUE-DATE INTO YEAR/MONTH/DAY FOR PRINTING
002890*    ON THE REJECT LINE - SEE 2120-WRITE-REJECT.
002900      01  WS-DATE-DISPLAY.
002910          05  WS-DD-YEAR          PIC 9(04).
002920          05  WS-DD-MONTH         PIC 9(02).
002930          05  WS-DD-DAY           PIC 9(02).
002940*        REDEFINITION USED TO MOVE THE 8-DIGIT DUE-DATE IN AS ONE
002950*        FIELD BEFORE THE THREE PIECES ABOVE ARE READ BACK OUT.
002960      01  WS-DATE-DISPLAY-ALT REDEFINES WS-DATE-DISPLAY.
002970          05  WS-DD-FULL          PIC 9(08).
002980*
002990*    TOP-OF-FORM BANNER FOR THE PAYMENT REPORT.
003000      01  COMPANY-TITLE.
003010          05  FILLER              PIC X(06)   VALUE 'DATE:'.
003020          05  O-MONTH             PIC 9(02).
003030          05  FILLER              PIC X(01)   VALUE '/'.
003040          05  O-DAY               PIC 9(02).
003050          05  FILLER              PIC X(01)   VALUE '/'.
003060          05  O-YEAR              PIC 9(04).
003070          05  FILLER              PIC X(24)   VALUE SPACES.
003080          05  FILLER              PIC X(29)   VALUE
003090              'HAPPY HOME - PAYMENT SCHEDULE'.
003100          05  FILLER              PIC X(55)   VALUE SPACES.
003110          05  FILLER              PIC X(06)   VALUE 'PAGE:'.
003120          05  O-PCTR              PIC Z9.
003130*
003140*    PRINTED ONCE PER PAGE UNDER THE COMPANY-TITLE BANNER - THE
003150*    REPORT SHOWS ONLY REJECTIONS AND PERIOD SUMMARIES, NOT A
003160*    LINE PER SCHEDULE ENTRY.
003170      01  REJECT-TITLE.
003180          05  FILLER              PIC X(50)   VALUE SPACES.
003190          05  FILLER              PIC X(27)   VALUE
003200              'DUPLICATE CREATE REJECTIONS'.
003210          05  FILLER              PIC X(55)   VALUE SPACES.
003220*
003230*    ONE LINE PER DUPLICATE-CREATE REJECTION - TICKET 0410 ADDED
003240*    THE DUE-DATE FIELDS SO THE FRONT DESK CAN TELL WHICH EXISTING
003250*    ENTRY BLOCKED THE CREATE WITHOUT LOOKING IT UP SEPARATELY.
003260      01  REJECT-LINE.
003270          05  FILLER              PIC X(01)   VALUE SPACES.
003280          05  O-REJ-ROOM          PIC X(04).
003290          05  FILLER              PIC X(03)   VALUE SPACES.
003300          05  O-REJ-YEAR          PIC 9(04).
003310          05  FILLER              PIC X(01)   VALUE '/'.
003320          05  O-REJ-MONTH         PIC 9(02).
003330          05  FILLER              PIC X(03)   VALUE SPACES.
003340*        THE EXISTING ENTRY'S DUE DATE - TICKET 0410.
003350          05  O-REJ-DUE-YEAR      PIC 9(04).
003360          05  FILLER              PIC X(01)   VALUE '/'.
003370          05  O-REJ-DUE-MONTH     PIC 9(02).
003380          05  FILLER              PIC X(01)   VALUE '/'.
003390          05  O-REJ-DUE-DAY       PIC 9(02).
003400          05  FILLER              PIC X(03)   VALUE SPACES.
003410          05  O-REJ-MSG           PIC X(30).
003420          05  FILLER              PIC X(71)   VALUE SPACES.
003430*
003440*    PRINTED AT 3000-CLOSING EVEN WHEN THE COUNT IS ZERO, SO A
003450*    CLEAN RUN SHOWS UP THAT WAY ON PAPER.
003460      01  REJECT-TOTAL.
003470          05  FILLER              PIC X(16)   VALUE
003480              'TOTAL REJECTED: '.
003490*        MOVED FROM C-REJ-CTR AT 3000-CLOSING.
003500          05  O-REJ-CTR           PIC Z,ZZ9.
003510          05  FILLER              PIC X(111)  VALUE SPACES.
003520*
003530*    PRINTED BY 2450-WRITE-SUMMARY FOR EVERY ACTION-S TRANSACTION
003540*    - ONE PERIOD SUMMARY BLOCK PER SUMMARY-REQUEST, NOT ONE PER
003550*    RUN.
003560      01  SUMMARY-TITLE.
003570          05  FILLER              PIC X(08)   VALUE 'HHBILL03'.
003580          05  FILLER              PIC X(30)   VALUE SPACES.
003590          05  FILLER              PIC X(17)   VALUE
003600              'PERIOD SUMMARY - '.
003610          05  O-SUM-YEAR          PIC 9(04).
003620          05  FILLER              PIC X(01)   VALUE '/'.
003630          05  O-SUM-MONTH         PIC 9(02).
003640          05  FILLER              PIC X(70)   VALUE SPACES.
003650*
003660*    EXPECTED VS. RECEIVED FOR THE REQUESTED PERIOD - SEE
003670*    2410-SUM-STEP FOR HOW EACH TOTAL IS ACCUMULATED.
003680      01  SUMMARY-LINE-1.
003690          05  FILLER              PIC X(01)   VALUE SPACES.
003700          05  FILLER              PIC X(16)   VALUE
003710              'TOTAL EXPECTED: '.
003720          05  O-TOT-EXPECTED      PIC $$$,$$9.
003730          05  FILLER              PIC X(05)   VALUE SPACES.
003740          05  FILLER              PIC X(16)   VALUE
003750              'TOTAL RECEIVED: '.
003760          05  O-TOT-RECEIVED      PIC $$$,$$9.
003770          05  FILLER              PIC X(80)   VALUE SPACES.
003780*
003790*    UNPAID/OVERDUE COUNTS FOR THE REQUESTED PERIOD - THE OVERDUE
003800*    COUNT WAS ADDED BY TICKET 0605.
003810      01  SUMMARY-LINE-2.
003820          05  FILLER              PIC X(01)   VALUE SPACES.
003830          05  FILLER              PIC X(15)   VALUE
003840              'UNPAID COUNT: '.
003850          05  O-UNPAID-CTR        PIC Z,ZZ9.
003860          05  FILLER              PIC X(05)   VALUE SPACES.
003870          05  FILLER              PIC X(16)   VALUE
003880              'OVERDUE COUNT: '.
003890          05  O-OVERDUE-CTR       PIC Z,ZZ9.
003900          05  FILLER              PIC X(85)   VALUE SPACES.
003910*
003920      PROCEDURE DIVISION.
003930*
003940*    MAINLINE - LOAD THE SCHEDULE TABLE, THEN APPLY EVERY
003950*    TRANSACTION AGAINST IT ONE AT A TIME.  THE TABLE IS ONLY
003960*    WRITTEN BACK TO SCHEDULE-FILE AFTER THE LAST TRANSACTION.
003970      0000-HHBILL03.
003980          PERFORM 1000-INIT.
003990*        PRIME THE TRANSACTION READ, THEN PROCESS UNTIL EOF.
004000          PERFORM 9000-READ-TXN.
004010          PERFORM 2000-MAINLINE THRU 2000-EXIT
004020              UNTIL MORE-TXNS = 'NO'.
004030          PERFORM 3000-CLOSING.
004040          STOP RUN.
004050*
004060*    LOADS THE CURRENT SCHEDULE INTO WS-SCHEDULE-TABLE, FINDS THE
004070*    HIGHEST PAYMENT-ID ALREADY IN USE, THEN OPENS THE TRANSACTION
004080*    AND REPORT FILES FOR THE MAIN PROCESSING LOOP.
004090      1000-INIT.
004100*        RUN DATE FOR THE REPORT BANNER ONLY.
004110          ACCEPT I-DATE FROM DATE.
004120*    Y2K FIX - WINDOW THE 2-DIGIT YEAR THE SAME WAY THE
004130*    DUE-DATE/PROC-DATE WIDENING WAS HANDLED.  SEE 11/25/98
004140*    CHANGE LOG ENTRY.
004150          IF I-YY < 50
004160              COMPUTE WS-FULL-YEAR = 2000 + I-YY
004170          ELSE
004180              COMPUTE WS-FULL-YEAR = 1900 + I-YY
004190          END-IF.
004200          MOVE I-DAY TO O-DAY.
004210          MOVE I-MONTH TO O-MONTH.
004220          MOVE WS-FULL-YEAR TO O-YEAR.
004230*
004240*        LOAD THE WHOLE SCHEDULE FILE INTO THE WORKING TABLE
004250*        BEFORE ANY TRANSACTION IS APPLIED.
004260          OPEN INPUT SCHEDULE-FILE.
004270          PERFORM 9100-READ-SKED.
004280          PERFORM 1100-LOAD-STEP THRU 1100-EXIT
004290              UNTIL MORE-SKED = 'NO'.
004300          CLOSE SCHEDULE-FILE.
004310*
004320*        SO 2100-CREATE-ENTRY CAN HAND OUT THE NEXT PAYMENT-ID
004330*        WITHOUT EVER REUSING ONE.
004340          PERFORM 1150-FIND-MAX-ID THRU 1150-EXIT
004350              VARYING WS-SKED-IX FROM 1 BY 1
004360                  UNTIL WS-SKED-IX > WS-SKED-COUNT.
004370*
004380          OPEN INPUT TXN-FILE.
004390          OPEN OUTPUT PAY-PRTOUT.
004400          PERFORM 9900-HEADING.
004410*
004420*    COPIES ONE SCHEDULE RECORD INTO THE NEXT FREE TABLE SLOT.
004430      1100-LOAD-STEP.
004440          ADD 1 TO WS-SKED-COUNT.
004450          MOVE SCHEDULE-REC TO WS-SKED-ENTRY(WS-SKED-COUNT).
004460          PERFORM 9100-READ-SKED.
004470      1100-EXIT.
004480          EXIT.
004490*
004500*    WALKS THE LOADED TABLE KEEPING THE HIGHEST PAYMENT-ID SEEN.
004510      1150-FIND-MAX-ID.
004520          IF WS-SK-PAYMENT-ID(WS-SKED-IX) > WS-NEXT-ID
004530              MOVE WS-SK-PAYMENT-ID(WS-SKED-IX) TO WS-NEXT-ID
004540          END-IF.
004550      1150-EXIT.
004560          EXIT.
004570*
004580*    DISPATCHES ONE TRANSACTION TO THE PARAGRAPH FOR ITS ACTION
004590*    CODE, THEN READS THE NEXT TRANSACTION.  AN UNRECOGNIZED
004600*    ACTION CODE IS SILENTLY SKIPPED - THIS PROGRAM HAS NO OTHER
004610*    WAY TO FLAG A BAD TRANSACTION CODE.
004620      2000-MAINLINE.
004630          EVALUATE TX-ACTION
004640*            NEW SCHEDULE ENTRY.
004650              WHEN 'C'  PERFORM 2100-CREATE-ENTRY THRU 2100-EXIT
004660*            POST A PAYMENT.
004670              WHEN 'M'  PERFORM 2200-MARK-PAID THRU 2200-EXIT
004680*            FLAG OVERDUE UNPAID ENTRIES.
004690              WHEN 'A'  PERFORM 2300-AGE-ENTRIES THRU 2300-EXIT
004700*            PRINT A PERIOD TOTAL.
004710              WHEN 'S'  PERFORM 2400-PERIOD-SUMMARY THRU 2400-EXIT
004720          END-EVALUATE.
004730          PERFORM 9000-READ-TXN.
004740      2000-EXIT.
004750          EXIT.
004760*
004770*    LOOKS UP THE SCHEDULE-TABLE ENTRY FOR THE CURRENT
004780*    TRANSACTION'S ROOM/YEAR/MONTH KEY.  THE TABLE IS NOT KEPT IN
004790*    ANY SORTED ORDER SO EVERY ENTRY IS WALKED, PERFORM VARYING
004800*    STYLE, THE SAME WAY CBLANL05 STEPPED ITS INPUT RECORDS.
004810*    SHARED BY 2100-CREATE-ENTRY AND 2200-MARK-PAID - THE ONLY
004820*    TWO ACTIONS THAT NEED TO FIND ONE SPECIFIC ENTRY.
004830      2050-FIND-ENTRY.
004840          MOVE 'NO ' TO FND-SWITCH.
004850          MOVE ZERO TO WS-FIND-IX.
004860          PERFORM 2060-FIND-STEP THRU 2060-EXIT
004870              VARYING WS-SKED-IX FROM 1 BY 1
004880                  UNTIL WS-SKED-IX > WS-SKED-COUNT.
004890      2050-EXIT.
004900          EXIT.
004910*
004920*    ONE PASS PER TABLE ENTRY, PERFORM VARYING STYLE - THE FIRST
004930*    MATCH WINS, BUT THERE SHOULD ONLY EVER BE ONE ENTRY PER
004940*    ROOM/YEAR/MONTH (TICKET 0135 IS WHAT ENFORCES THAT).
004950      2060-FIND-STEP.
004960          IF WS-SK-ROOM-NUMBER(WS-SKED-IX) = TX-ROOM-NUMBER
004970              AND WS-SK-YEAR(WS-SKED-IX) = TX-PAYMENT-YEAR
004980              AND WS-SK-MONTH(WS-SKED-IX) = TX-PAYMENT-MONTH
004990                  MOVE 'YES' TO FND-SWITCH
005000                  MOVE WS-SKED-IX TO WS-FIND-IX
005010          END-IF.
005020      2060-EXIT.
005030          EXIT.
005040*
005050*    ADDS A NEW SCHEDULE ENTRY FOR A ROOM/YEAR/MONTH THAT DOESN'T
005060*    ALREADY HAVE ONE (TICKET 0135).  A MATCHING ENTRY ALREADY ON
005070*    FILE IS REJECTED, NOT OVERWRITTEN - SEE 2120-WRITE-REJECT.
005080      2100-CREATE-ENTRY.
005090          PERFORM 2050-FIND-ENTRY THRU 2050-EXIT.
005100          IF FND-SWITCH = 'YES'
005110              PERFORM 2120-WRITE-REJECT THRU 2120-EXIT
005120          ELSE
005130*            NEW ENTRY - ASSIGN THE NEXT PAYMENT-ID AND COPY THE
005140*            TRANSACTION FIELDS INTO THE TABLE AS 'U'NPAID.
005150              ADD 1 TO WS-SKED-COUNT
005160              ADD 1 TO WS-NEXT-ID
005170              MOVE WS-NEXT-ID TO WS-SK-PAYMENT-ID(WS-SKED-COUNT)
005180              MOVE TX-ROOM-NUMBER
005190                  TO WS-SK-ROOM-NUMBER(WS-SKED-COUNT)
005200              MOVE TX-TENANT-NAME
005210                  TO WS-SK-TENANT-NAME(WS-SKED-COUNT)
005220              MOVE TX-PAYMENT-YEAR TO WS-SK-YEAR(WS-SKED-COUNT)
005230              MOVE TX-PAYMENT-MONTH TO WS-SK-MONTH(WS-SKED-COUNT)
005240              MOVE TX-AMOUNT TO WS-SK-AMOUNT(WS-SKED-COUNT)
005250*            NOT PAID YET - MARK-PAID FILLS THIS IN LATER.
005260              MOVE ZERO TO WS-SK-PAID-AMOUNT(WS-SKED-COUNT)
005270              MOVE TX-PAYMENT-METHOD
005280                  TO WS-SK-PAYMENT-METHOD(WS-SKED-COUNT)
005290              MOVE TX-DUE-DATE TO WS-SK-DUE-DATE(WS-SKED-COUNT)
005300              MOVE 'U' TO WS-SK-STATUS(WS-SKED-COUNT)
005310          END-IF.
005320      2100-EXIT.
005330          EXIT.
005340*
005350*    PRINTS ONE DUPLICATE-CREATE REJECTION LINE, UNPACKING THE
005360*    EXISTING ENTRY'S DUE-DATE (TICKET 0410) VIA WS-DATE-DISPLAY.
005370      2120-WRITE-REJECT.
005380          MOVE TX-ROOM-NUMBER TO O-REJ-ROOM.
005390          MOVE TX-PAYMENT-YEAR TO O-REJ-YEAR.
005400          MOVE TX-PAYMENT-MONTH TO O-REJ-MONTH.
005410          MOVE TX-DUE-DATE TO WS-DD-FULL.
005420          MOVE WS-DD-YEAR TO O-REJ-DUE-YEAR.
005430          MOVE WS-DD-MONTH TO O-REJ-DUE-MONTH.
005440          MOVE WS-DD-DAY TO O-REJ-DUE-DAY.
005450          MOVE 'ENTRY ALREADY EXISTS FOR ROOM/PERIOD'
005460              TO O-REJ-MSG.
005470          WRITE PAY-PRTLINE
005480              FROM REJECT-LINE
005490                  AFTER ADVANCING 1 LINE
005500                      AT EOP
005510                          PERFORM 9900-HEADING.
005520          ADD 1 TO C-REJ-CTR.
005530      2120-EXIT.
005540          EXIT.
005550*
005560*    MARKS A SCHEDULE ENTRY PAID.  TICKET 0219 - A ZERO
005570*    TX-PAID-AMOUNT DEFAULTS TO THE FULL SCHEDULED AMOUNT SO THE
005580*    FRONT DESK ONLY KEYS AN AMOUNT WHEN A TENANT PAYS SHORT.  AN
005590*    ENTRY THAT ISN'T FOUND IS SILENTLY IGNORED.
005600      2200-MARK-PAID.
005610          PERFORM 2050-FIND-ENTRY THRU 2050-EXIT.
005620          IF FND-SWITCH = 'YES'
005630              MOVE 'P' TO WS-SK-STATUS(WS-FIND-IX)
005640              IF TX-PAID-AMOUNT = ZERO
005650                  MOVE WS-SK-AMOUNT(WS-FIND-IX)
005660                      TO WS-SK-PAID-AMOUNT(WS-FIND-IX)
005670              ELSE
005680                  MOVE TX-PAID-AMOUNT
005690                      TO WS-SK-PAID-AMOUNT(WS-FIND-IX)
005700              END-IF
005710          END-IF.
005720      2200-EXIT.
005730          EXIT.
005740*
005750*    FLAGS EVERY UNPAID ENTRY PAST ITS DUE DATE AS OF THE
005760*    TRANSACTION'S PROCESS-DATE.  RUNS OVER THE WHOLE TABLE - AN
005770*    AGE TRANSACTION IS NOT TIED TO ONE ROOM.
005780      2300-AGE-ENTRIES.
005790          PERFORM 2310-AGE-STEP THRU 2310-EXIT
005800              VARYING WS-SKED-IX FROM 1 BY 1
005810                  UNTIL WS-SKED-IX > WS-SKED-COUNT.
005820      2300-EXIT.
005830          EXIT.
005840*
005850      2310-AGE-STEP.
005860*        ONLY 'U'NPAID ENTRIES ARE ELIGIBLE - AN ALREADY-PAID OR
005870*        ALREADY-OVERDUE ENTRY IS LEFT ALONE.
005880          IF NOT SK-STATUS-UNPAID(WS-SKED-IX)
005890              GO TO 2310-EXIT
005900          END-IF.
005910          IF WS-SK-DUE-DATE(WS-SKED-IX) < TX-PROCESS-DATE
005920              MOVE 'O' TO WS-SK-STATUS(WS-SKED-IX)
005930          END-IF.
005940      2310-EXIT.
005950          EXIT.
005960*
005970*    TOTALS ONE YEAR/MONTH'S SCHEDULE ENTRIES AND PRINTS THE
005980*    PERIOD SUMMARY BLOCK - TICKET 0362.  DOES NOT TOUCH ANY
005990*    ENTRY OUTSIDE THE REQUESTED PERIOD.
006000      2400-PERIOD-SUMMARY.
006010          MOVE ZERO TO WS-TOT-EXPECTED.
006020          MOVE ZERO TO WS-TOT-RECEIVED.
006030          MOVE ZERO TO WS-UNPAID-CTR.
006040          MOVE ZERO TO WS-OVERDUE-CTR.
006050          PERFORM 2410-SUM-STEP THRU 2410-EXIT
006060              VARYING WS-SKED-IX FROM 1 BY 1
006070                  UNTIL WS-SKED-IX > WS-SKED-COUNT.
006080          PERFORM 2450-WRITE-SUMMARY THRU 2450-EXIT.
006090      2400-EXIT.
006100          EXIT.
006110*
006120      2410-SUM-STEP.
006130*        SKIP ANY ENTRY OUTSIDE THE REQUESTED YEAR/MONTH.
006140          IF WS-SK-YEAR(WS-SKED-IX) NOT = TX-PAYMENT-YEAR
006150              GO TO 2410-EXIT
006160          END-IF.
006170          IF WS-SK-MONTH(WS-SKED-IX) NOT = TX-PAYMENT-MONTH
006180              GO TO 2410-EXIT
006190          END-IF.
006200          ADD WS-SK-AMOUNT(WS-SKED-IX) TO WS-TOT-EXPECTED.
006210          IF SK-STATUS-PAID(WS-SKED-IX)
006220              ADD WS-SK-PAID-AMOUNT(WS-SKED-IX) TO WS-TOT-RECEIVED
006230          END-IF.
006240          IF SK-STATUS-UNPAID(WS-SKED-IX)
006250              ADD 1 TO WS-UNPAID-CTR
006260          END-IF.
006270          IF SK-STATUS-OVERDUE(WS-SKED-IX)
006280              ADD 1 TO WS-OVERDUE-CTR
006290          END-IF.
006300      2410-EXIT.
006310          EXIT.
006320*
006330*    PRINTS THE THREE-LINE PERIOD SUMMARY BLOCK BUILT BY
006340*    2410-SUM-STEP - TITLE, EXPECTED/RECEIVED, UNPAID/OVERDUE.
006350      2450-WRITE-SUMMARY.
006360          MOVE TX-PAYMENT-YEAR TO O-SUM-YEAR.
006370          MOVE TX-PAYMENT-MONTH TO O-SUM-MONTH.
006380          WRITE PAY-PRTLINE
006390              FROM SUMMARY-TITLE
006400                  AFTER ADVANCING 2 LINES.
006410*
006420          MOVE WS-TOT-EXPECTED TO O-TOT-EXPECTED.
006430          MOVE WS-TOT-RECEIVED TO O-TOT-RECEIVED.
006440          WRITE PAY-PRTLINE
006450              FROM SUMMARY-LINE-1
006460                  AFTER ADVANCING 1 LINE.
006470*
006480          MOVE WS-UNPAID-CTR TO O-UNPAID-CTR.
006490          MOVE WS-OVERDUE-CTR TO O-OVERDUE-CTR.
006500          WRITE PAY-PRTLINE
006510              FROM SUMMARY-LINE-2
006520                  AFTER ADVANCING 1 LINE.
006530      2450-EXIT.
006540          EXIT.
006550*
006560*    REWRITES THE ENTIRE SCHEDULE TABLE BACK TO SCHEDULE-FILE,
006570*    PRINTS THE REJECTION-COUNT FOOTER, AND CLOSES ALL FILES.
006580      3000-CLOSING.
006590*        FULL REWRITE - NO SELECTIVE UPDATE OF CHANGED ENTRIES.
006600          OPEN OUTPUT SCHEDULE-FILE.
006610          PERFORM 3100-REWRITE-STEP THRU 3100-EXIT
006620              VARYING WS-SKED-IX FROM 1 BY 1
006630                  UNTIL WS-SKED-IX > WS-SKED-COUNT.
006640          CLOSE SCHEDULE-FILE.
006650*
006660          MOVE C-REJ-CTR TO O-REJ-CTR.
006670          WRITE PAY-PRTLINE
006680              FROM REJECT-TOTAL
006690                  AFTER ADVANCING 2 LINES.
006700*
006710          CLOSE TXN-FILE.
006720          CLOSE PAY-PRTOUT.
006730*
006740*    WRITES ONE TABLE ENTRY BACK OUT AS A SCHEDULE RECORD.
006750      3100-REWRITE-STEP.
006760          MOVE WS-SKED-ENTRY(WS-SKED-IX) TO SCHEDULE-REC.
006770          WRITE SCHEDULE-REC.
006780      3100-EXIT.
006790          EXIT.
006800*
006810*    ==== I-O UTILITY PARAGRAPHS ====
006820*    ONE READ-AHEAD PARAGRAPH PER INPUT FILE, EACH FLIPPING ITS
006830*    OWN MORE- SWITCH AT END OF FILE.  NEITHER CHECKS FILE STATUS
006840*    - A PHYSICAL READ ERROR HAS NEVER OCCURRED IN PRODUCTION.
006850      9000-READ-TXN.
006860          READ TXN-FILE
006870              AT END
006880                  MOVE 'NO' TO MORE-TXNS.
006890*
006900      9100-READ-SKED.
006910          READ SCHEDULE-FILE
006920              AT END
006930                  MOVE 'NO' TO MORE-SKED.
006940*
006950*    PRINTS THE PAYMENT REPORT PAGE HEADING - CALLED ONCE UP FRONT
006960*    AND AGAIN ON EVERY AT-EOP OVERFLOW FROM 2120-WRITE-REJECT.
006970      9900-HEADING.
006980          ADD 1 TO C-PCTR.
006990          MOVE C-PCTR TO O-PCTR.
007000          WRITE PAY-PRTLINE
007010              FROM COMPANY-TITLE
007020                  AFTER ADVANCING TOP-OF-FORM.
007030*        THE REJECTION CAPTION PRINTS ON EVERY PAGE - THERE IS NO
007040*        SEPARATE HEADING FOR THE PERIOD SUMMARY BLOCKS.
007050          WRITE PAY-PRTLINE
007060              FROM REJECT-TITLE
007070                  AFTER ADVANCING 2 LINES.
