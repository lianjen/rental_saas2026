000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.             HHBILL01.
000030        AUTHOR.                 M A HOLLOWAY.
000040        INSTALLATION.           HAPPY HOME MGMT CO - MIS DEPT.
000050        DATE-WRITTEN.           03/12/84.
000060        DATE-COMPILED.
000070        SECURITY.               COMPANY CONFIDENTIAL.
000080*
000090*
000100***************************************************************
000110* HHBILL01 - TAIPOWER PROGRESSIVE TARIFF CHECKER              *
000120*                                                              *
000130* READS A SMALL FILE OF TARIFF-CHECK REQUESTS (PERIOD, BILL   *
000140* YEAR/MONTH, KWH) AND PRINTS THE FEE THE UTILITY COMPANY      *
000150* WOULD CHARGE UNDER ITS SIX-TIER PROGRESSIVE RATE SCHEDULE.   *
000160* USED BY THE FRONT OFFICE TO SPOT-CHECK THE TAIPOWER BILL     *
000170* BEFORE IT IS KEYED INTO HHBILL02.                            *
000180*                                                              *
000190* THE REQUEST FILE IS KEYED UP BY THE FRONT OFFICE CLERK FROM  *
000200* THE PAPER TAIPOWER STATEMENT - PERIOD ID, THE BILL YEAR AND  *
000210* MONTH THE READING COVERS, AND THE TOTAL KWH SHOWN ON THAT    *
000220* STATEMENT.  THIS PROGRAM DOES NOT TOUCH THE ROOM METER FILES *
000230* OR THE MASTER BILLING FILES - IT IS A STAND-ALONE CHECK RUN  *
000240* ONLY, SO THE CLERK CAN CATCH A TAIPOWER MISREAD BEFORE THE   *
000250* NUMBERS GO ANYWHERE ELSE.                                    *
000260***************************************************************
000270*
000280* CHANGE LOG
000290*---------------------------------------------------------------
000300* 03/12/84  MAH    ORIGINAL CASE PROBLEM - SUMMER TABLE ONLY
000310* 09/04/85  MAH    ADDED NON-SUMMER TABLE PER OWNER REQUEST
000320* 02/18/87  RTC    TICKET 0114 - CORRECTED TIER 4 SUMMER RATE
000330* 07/22/89  RTC    TICKET 0203 - PAGE BREAK ON 55 LINES
000340* 11/30/91  SJP    TICKET 0341 - ADDED PERIOD-ID TO REQUEST REC
000350* 04/09/93  SJP    TICKET 0388 - HEADING SHOWS SEASON NAME
000360* 08/14/95  RTC    TICKET 0452 - ROUNDING TO MATCH TAIPOWER STMT
000370* 01/06/97  KLW    TICKET 0501 - MINOR REPORT SPACING CLEANUP
000380* 11/23/98  KLW    Y2K - EXPANDED BILL-YEAR TO 4 DIGIT (WAS 2)
000390* 01/04/99  KLW    Y2K - VERIFIED TIER TABLE UNCHANGED BY FIX
000400* 06/02/01  DTF    TICKET 0588 - ADDED REQUEST COUNT TO FOOTER
000410* 03/15/04  DTF    TICKET 0640 - NON-SUMMER TIER 3 RATE REVISED
000420* 09/27/06  DTF    TICKET 0671 - WIDENED PRINT LINES TO FULL 132
000430*                  COLS, PRIOR LAYOUT WAS SHORT OF FORM WIDTH
000440* 05/11/09  PXW    TICKET 0710 - COMMENTED PARAGRAPHS PER MIS
000450*                  DEPT DOCUMENTATION STANDARD, NO LOGIC CHANGE
000460* 02/03/11  PXW    TICKET 0748 - HEADING SPACING NOT AFFECTED BY
000470*                  0710 CHANGE, VERIFIED AGAINST 09/27/06 FIX
000480* 08/19/13  DTF    TICKET 0801 - CONFIRMED TIER TABLE AGAINST
000490*                  RENEWED TAIPOWER SCHEDULE, NO RATE CHANGES
000500*---------------------------------------------------------------
000510*
000520* PROGRAM NARRATIVE - ADDED PER TICKET 0710, 05/11/09
000530*---------------------------------------------------------------
000540*    0000-HHBILL01     MAINLINE
000550*    1000-INIT         OPEN FILES, PRIME READ, FIRST HEADING
000560*    2000-MAINLINE     ONE REQUEST PER PASS
000570*    2100-SELECT-SEASON  PICK SUMMER OR NON-SUMMER TABLE
000580*    2200-COMPUTE-FEE    DRIVE THE SIX-TIER BAND CALCULATION
000590*    2210-TIER-STEP      PRICE ONE TIER'S SLICE OF THE KWH
000600*    2300-CALC-OUTPUT    BUILD AND WRITE THE DETAIL LINE
000610*    3000-CLOSING        PRINT FOOTER, CLOSE FILES
000620*    9000-READ-REQUEST   READ NEXT REQUEST, SET EOF SWITCH
000630*    9900-HEADING        WRITE TITLE AND COLUMN HEADING LINES
000640*---------------------------------------------------------------
000650*
000660*    ENVIRONMENT DIVISION - DEFINES THE PRINTER CHANNEL AND THE
000670*    TWO SEQUENTIAL FILES THIS CHECKER READS AND WRITES.
000680        ENVIRONMENT DIVISION.
000690        CONFIGURATION SECTION.
000700        SPECIAL-NAMES.
000710            C01 IS TOP-OF-FORM.
000720        INPUT-OUTPUT SECTION.
000730        FILE-CONTROL.
000740            SELECT TARF-REQUEST-FILE
000750                ASSIGN TO TARFREQ
000760                ORGANIZATION IS SEQUENTIAL.
000770            SELECT TARF-PRTOUT
000780                ASSIGN TO TARFPRT
000790                ORGANIZATION IS SEQUENTIAL.
000800*
000810        DATA DIVISION.
000820        FILE SECTION.
000830*
000840*    TARIFF-CHECK REQUEST FILE - ONE RECORD PER STATEMENT THE
000850*    FRONT OFFICE WANTS VERIFIED.
000860        FD  TARF-REQUEST-FILE
000870            LABEL RECORD IS STANDARD
000880            RECORD CONTAINS 30 CHARACTERS
000890            DATA RECORD IS TARF-REQUEST-REC.
000900*
000910        01  TARF-REQUEST-REC.
000920*        BILLING PERIOD THIS REQUEST TIES BACK TO ON THE MASTER
000930*        SCHEDULE - NOT USED IN THE FEE CALCULATION ITSELF.
000940            05  TR-PERIOD-ID        PIC 9(04).
000950*        CALENDAR YEAR/MONTH THE TAIPOWER STATEMENT COVERS -
000960*        THE MONTH DECIDES SUMMER VERSUS NON-SUMMER RATES.
000970            05  TR-BILL-YEAR        PIC 9(04).
000980            05  TR-BILL-MONTH       PIC 9(02).
000990*        TOTAL KWH SHOWN ON THE PAPER STATEMENT FOR THE PERIOD.
001000            05  TR-KWH              PIC S9(07)V99.
001010            05  FILLER              PIC X(11).
001020*
001030*    CHECKER REPORT - ONE DETAIL LINE PER REQUEST, PAGE BREAK
001040*    EVERY 55 LINES PER TICKET 0203.
001050        FD  TARF-PRTOUT
001060            LABEL RECORD IS OMITTED
001070            RECORD CONTAINS 132 CHARACTERS
001080            LINAGE IS 60 WITH FOOTING AT 55
001090            DATA RECORD IS TARF-PRTLINE.
001100*
001110        01  TARF-PRTLINE                PIC X(132).
001120*
001130        WORKING-STORAGE SECTION.
001140*
001150*    COUNTERS AND THE END-OF-FILE SWITCH FOR THE READ LOOP.
001160        01  WORK-AREA.
001170*        PAGE COUNTER, BUMPED EACH TIME 9900-HEADING FIRES.
001180            05  C-PCTR              PIC 9(02)  COMP    VALUE ZERO.
001190*        COUNT OF REQUESTS PRICED THIS RUN, PRINTED ON THE
001200*        FOOTER LINE PER TICKET 0588.
001210            05  C-REQ-CTR           PIC 9(05)  COMP    VALUE ZERO.
001220*        SUBSCRIPTS INTO THE TARIFF TABLE - SEASON IS 1 OR 2,
001230*        TIER WALKS 1 THRU 6 AS THE BAND CALCULATION PROCEEDS.
001240            05  WS-SEASON-IX        PIC 9(01)  COMP    VALUE ZERO.
001250            05  WS-TIER-IX          PIC 9(01)  COMP    VALUE ZERO.
001260*        READ-LOOP SWITCH - SET TO 'NO' BY 9000-READ-REQUEST
001270*        WHEN THE REQUEST FILE IS EXHAUSTED.
001280            05  MORE-RECS           PIC X(03)  VALUE 'YES'.
001290            05  FILLER              PIC X(20)  VALUE SPACES.
001300*
001310*    WORK FIELDS FOR THE BAND-BY-BAND FEE CALCULATION IN
001320*    2200-COMPUTE-FEE / 2210-TIER-STEP.
001330        01  WS-CALC-FIELDS.
001340*        KWH LEFT TO BE PRICED - COUNTS DOWN AS EACH TIER IS
001350*        CONSUMED.
001360            05  WS-REMAINING-KWH    PIC S9(07)V99      VALUE ZERO.
001370*        UPPER BOUND OF THE TIER JUST PRICED, CARRIED FORWARD
001380*        SO THE NEXT TIER'S WIDTH CAN BE COMPUTED.
001390            05  WS-PRIOR-BOUND      PIC S9(07)V99      VALUE ZERO.
001400*        WIDTH OF THE CURRENT TIER (UPPER BOUND LESS PRIOR
001410*        BOUND) AND HOW MUCH OF THE REMAINING KWH FITS IN IT.
001420            05  WS-BAND-WIDTH       PIC S9(07)V99      VALUE ZERO.
001430            05  WS-BAND-KWH         PIC S9(07)V99      VALUE ZERO.
001440*        RUNNING FEE ACROSS ALL TIERS PRICED SO FAR.
001450            05  WS-FEE-TOTAL        PIC S9(07)V99  VALUE ZERO.
001460            05  FILLER              PIC X(05)      VALUE SPACES.
001470*
001480*    ==== PROGRESSIVE TARIFF TABLE - SUMMER, THEN NON-SUMMER ====
001490*    SIX TIERS PER SEASON, EACH A (KWH UPPER BOUND, RATE) PAIR.
001500*    RATES SET FROM THE TAIPOWER SCHEDULE ON FILE WITH THE
001510*    OWNER; SEE THE 1987, 2004 AND 1985 CHANGE-LOG ENTRIES FOR
001520*    WHERE INDIVIDUAL CELLS WERE LAST TOUCHED.
001530        01  HH-TARIFF-RATE-DATA.
001540*        SUMMER TIER 1 - UP TO 120 KWH.
001550            05  FILLER   PIC 9(07)V99  VALUE 0000120.00.
001560            05  FILLER   PIC 9V99      VALUE 1.63.
001570*        SUMMER TIER 2 - 121 TO 330 KWH.
001580            05  FILLER   PIC 9(07)V99  VALUE 0000330.00.
001590            05  FILLER   PIC 9V99      VALUE 2.38.
001600*        SUMMER TIER 3 - 331 TO 500 KWH.
001610            05  FILLER   PIC 9(07)V99  VALUE 0000500.00.
001620            05  FILLER   PIC 9V99      VALUE 3.52.
001630*        SUMMER TIER 4 - 501 TO 700 KWH.  RATE CORRECTED PER
001640*        TICKET 0114, SEE 02/18/87 CHANGE LOG ENTRY.
001650            05  FILLER   PIC 9(07)V99  VALUE 0000700.00.
001660            05  FILLER   PIC 9V99      VALUE 4.80.
001670*        SUMMER TIER 5 - 701 TO 1000 KWH.
001680            05  FILLER   PIC 9(07)V99  VALUE 0001000.00.
001690            05  FILLER   PIC 9V99      VALUE 5.66.
001700*        SUMMER TIER 6 - EVERYTHING ABOVE 1000 KWH.
001710            05  FILLER   PIC 9(07)V99  VALUE 9999999.99.
001720            05  FILLER   PIC 9V99      VALUE 6.41.
001730*        NON-SUMMER TIER 1 - UP TO 120 KWH.
001740            05  FILLER   PIC 9(07)V99  VALUE 0000120.00.
001750            05  FILLER   PIC 9V99      VALUE 1.63.
001760*        NON-SUMMER TIER 2 - 121 TO 330 KWH.
001770            05  FILLER   PIC 9(07)V99  VALUE 0000330.00.
001780            05  FILLER   PIC 9V99      VALUE 2.10.
001790*        NON-SUMMER TIER 3 - 331 TO 500 KWH.  RATE REVISED PER
001800*        TICKET 0640, SEE 03/15/04 CHANGE LOG ENTRY.
001810            05  FILLER   PIC 9(07)V99  VALUE 0000500.00.
001820            05  FILLER   PIC 9V99      VALUE 2.89.
001830*        NON-SUMMER TIER 4 - 501 TO 700 KWH.
001840            05  FILLER   PIC 9(07)V99  VALUE 0000700.00.
001850            05  FILLER   PIC 9V99      VALUE 3.94.
001860*        NON-SUMMER TIER 5 - 701 TO 1000 KWH.
001870            05  FILLER   PIC 9(07)V99  VALUE 0001000.00.
001880            05  FILLER   PIC 9V99      VALUE 4.60.
001890*        NON-SUMMER TIER 6 - EVERYTHING ABOVE 1000 KWH.
001900            05  FILLER   PIC 9(07)V99  VALUE 9999999.99.
001910            05  FILLER   PIC 9V99      VALUE 5.03.
001920*        TABLE VIEW OF THE RATE DATA ABOVE - HH-SEASON-TIER(1)
001930*        IS SUMMER, (2) IS NON-SUMMER, EACH WITH SIX TIERS.
001940        01  HH-TARIFF-TABLE REDEFINES HH-TARIFF-RATE-DATA.
001950            05  HH-SEASON-TIER OCCURS 2 TIMES.
001960                10  HH-TIER OCCURS 6 TIMES.
001970                    15  HH-TIER-UPPER-KWH   PIC 9(07)V99.
001980                    15  HH-TIER-RATE        PIC 9V99.
001990*
002000*    ==== SEASON NAME LOOKUP, INDEXED BY WS-SEASON-IX ====
002010        01  HH-SEASON-NAME-DATA.
002020            05  FILLER   PIC X(10)   VALUE 'SUMMER    '.
002030            05  FILLER   PIC X(10)   VALUE 'NON-SUMMER'.
002040        01  HH-SEASON-NAME-TABLE REDEFINES HH-SEASON-NAME-DATA.
002050            05  HH-SEASON-NAME  OCCURS 2 TIMES  PIC X(10).
002060*
002070*    TODAY'S DATE, PULLED FOR THE REPORT HEADING ONLY.
002080        01  I-DATE.
002090            05  I-YY                PIC 9(02).
002100            05  I-MONTH             PIC 9(02).
002110            05  I-DAY               PIC 9(02).
002120*        Y2K WINDOWING WORK FIELDS - SEE 1000-INIT.
002130        01  WS-CENTURY-FIELDS.
002140            05  WS-CENT-CTR         PIC 9(02)   COMP.
002150            05  WS-FULL-YEAR        PIC 9(04).
002160*
002170*    REPORT HEADING LINE 1 - RUN DATE, TITLE, PAGE NUMBER.
002180        01  COMPANY-TITLE.
002190            05  FILLER              PIC X(06)   VALUE 'DATE:'.
002200*        RUN DATE, WINDOWED TO 4-DIGIT YEAR BY 1000-INIT.
002210            05  O-MONTH             PIC 9(02).
002220            05  FILLER              PIC X(01)   VALUE '/'.
002230            05  O-DAY               PIC 9(02).
002240            05  FILLER              PIC X(01)   VALUE '/'.
002250            05  O-YEAR              PIC 9(04).
002260            05  FILLER              PIC X(30)   VALUE SPACES.
002270            05  FILLER              PIC X(31)   VALUE
002280                'HAPPY HOME - TARIFF CHECKER'.
002290            05  FILLER              PIC X(38)   VALUE SPACES.
002300            05  FILLER              PIC X(06)   VALUE 'PAGE:'.
002310*        PAGE NUMBER, BUMPED BY 9900-HEADING.
002320            05  O-PCTR              PIC Z9.
002330*        PAD TO FULL 132 COL FORM WIDTH - SEE 09/27/06 ENTRY.
002340            05  FILLER              PIC X(09)   VALUE SPACES.
002350*
002360*    COLUMN HEADINGS FOR THE DETAIL SECTION - LINES UP WITH THE
002370*    FIELD SPACING IN DETAIL-LINE BELOW.
002380        01  COLUMN-HEADING-1.
002390            05  FILLER              PIC X(06)   VALUE 'PERIOD'.
002400            05  FILLER              PIC X(04)   VALUE SPACES.
002410            05  FILLER              PIC X(04)   VALUE 'YEAR'.
002420            05  FILLER              PIC X(03)   VALUE SPACES.
002430            05  FILLER              PIC X(05)   VALUE 'MONTH'.
002440            05  FILLER              PIC X(05)   VALUE SPACES.
002450            05  FILLER              PIC X(06)   VALUE 'SEASON'.
002460            05  FILLER              PIC X(06)   VALUE SPACES.
002470            05  FILLER              PIC X(03)   VALUE 'KWH'.
002480            05  FILLER              PIC X(09)   VALUE SPACES.
002490            05  FILLER              PIC X(13)   VALUE 'CALC FEE'.
002500*        PAD TO FULL 132 COL FORM WIDTH - SEE 09/27/06 ENTRY.
002510            05  FILLER              PIC X(58)   VALUE SPACES.
002520            05  FILLER              PIC X(10)   VALUE SPACES.
002530*
002540*    ONE LINE PER TARIFF-CHECK REQUEST.
002550        01  DETAIL-LINE.
002560*        PERIOD ID CARRIED THROUGH FROM THE REQUEST RECORD.
002570            05  O-PERIOD-ID         PIC 9(04).
002580            05  FILLER              PIC X(04)   VALUE SPACES.
002590            05  O-BILL-YEAR         PIC 9(04).
002600            05  FILLER              PIC X(03)   VALUE SPACES.
002610            05  O-BILL-MONTH        PIC 99.
002620            05  FILLER              PIC X(06)   VALUE SPACES.
002630*        SUMMER OR NON-SUMMER, FROM HH-SEASON-NAME-TABLE.
002640            05  O-SEASON-NAME       PIC X(10).
002650            05  FILLER              PIC X(02)   VALUE SPACES.
002660            05  O-KWH               PIC ZZ,ZZ9.99.
002670            05  FILLER              PIC X(04)   VALUE SPACES.
002680*        FEE COMPUTED BY 2200-COMPUTE-FEE.
002690            05  O-FEE               PIC $$$,$$9.99.
002700*        PAD TO FULL 132 COL FORM WIDTH - SEE 09/27/06 ENTRY.
002710            05  FILLER              PIC X(74)   VALUE SPACES.
002720*
002730*    RUN-TOTAL LINE PRINTED AFTER THE LAST REQUEST.  ADDED PER
002740*    TICKET 0588 SO THE CLERK CAN TIE THE PAGE COUNT BACK TO
002750*    THE BATCH OF STATEMENTS HANDED IN FOR CHECKING.
002760        01  FOOTER-LINE.
002770            05  FILLER              PIC X(20)   VALUE
002780                'REQUESTS PROCESSED: '.
002790            05  O-REQ-CTR           PIC ZZ,ZZ9.
002800*        PAD TO FULL 132 COL FORM WIDTH - SEE 09/27/06 ENTRY.
002810            05  FILLER              PIC X(106)  VALUE SPACES.
002820*
002830        PROCEDURE DIVISION.
002840*
002850*    MAINLINE - OPEN, PROCESS EVERY REQUEST ON THE FILE, CLOSE.
002860        0000-HHBILL01.
002870*        OPENS BOTH FILES AND READS THE FIRST REQUEST.
002880            PERFORM 1000-INIT.
002890*        ONE ITERATION PER REQUEST RECORD.
002900            PERFORM 2000-MAINLINE
002910                UNTIL MORE-RECS = 'NO'.
002920*        PRINTS THE FOOTER AND CLOSES BOTH FILES.
002930            PERFORM 3000-CLOSING.
002940            STOP RUN.
002950*
002960*    OPEN THE FILES, PRIME THE READ, PRINT THE FIRST HEADING.
002970        1000-INIT.
002980            ACCEPT I-DATE FROM DATE.
002990*    Y2K FIX - WINDOW THE 2-DIGIT YEAR RETURNED BY THE
003000*    OPERATING SYSTEM CLOCK THE SAME WAY BILL-YEAR WAS
003010*    WINDOWED ABOVE.  SEE 11/23/98 CHANGE LOG ENTRY.
003020            IF I-YY < 50
003030                COMPUTE WS-FULL-YEAR = 2000 + I-YY
003040            ELSE
003050                COMPUTE WS-FULL-YEAR = 1900 + I-YY
003060            END-IF.
003070            MOVE I-DAY TO O-DAY.
003080            MOVE I-MONTH TO O-MONTH.
003090            MOVE WS-FULL-YEAR TO O-YEAR.
003100*
003110*        REQUEST FILE IS INPUT ONLY - THIS PROGRAM NEVER UPDATES
003120*        IT.  REPORT FILE IS OPENED FRESH EACH RUN.
003130            OPEN INPUT TARF-REQUEST-FILE.
003140            OPEN OUTPUT TARF-PRTOUT.
003150*        PRIME THE READ SO 2000-MAINLINE HAS A RECORD WAITING.
003160            PERFORM 9000-READ-REQUEST.
003170            PERFORM 9900-HEADING.
003180*
003190*    ONE PASS PER REQUEST - PICK THE SEASON, PRICE THE KWH
003200*    ACROSS THE SIX TIERS, PRINT THE LINE, READ THE NEXT ONE.
003210        2000-MAINLINE.
003220            PERFORM 2100-SELECT-SEASON.
003230            PERFORM 2200-COMPUTE-FEE.
003240            PERFORM 2300-CALC-OUTPUT.
003250            PERFORM 9000-READ-REQUEST.
003260*
003270*    SUMMER IS JUNE THRU SEPTEMBER PER THE TAIPOWER SCHEDULE -
003280*    ALL OTHER MONTHS PRICE AT THE NON-SUMMER TABLE.
003290        2100-SELECT-SEASON.
003300            IF TR-BILL-MONTH >= 06 AND TR-BILL-MONTH <= 09
003310                MOVE 1 TO WS-SEASON-IX
003320            ELSE
003330                MOVE 2 TO WS-SEASON-IX
003340            END-IF.
003350*
003360*    WALKS THE SIX TIERS FOR THE SELECTED SEASON, PRICING
003370*    ONLY THE KWH THAT FALLS IN EACH BAND, UNTIL EITHER ALL
003380*    SIX TIERS ARE USED OR THE KWH IS EXHAUSTED.
003390        2200-COMPUTE-FEE.
003400            MOVE TR-KWH TO WS-REMAINING-KWH.
003410            MOVE ZERO TO WS-FEE-TOTAL.
003420            MOVE ZERO TO WS-PRIOR-BOUND.
003430            PERFORM 2210-TIER-STEP THRU 2210-EXIT
003440                VARYING WS-TIER-IX FROM 1 BY 1
003450                UNTIL WS-TIER-IX > 6
003460                   OR WS-REMAINING-KWH NOT GREATER THAN ZERO.
003470*
003480*    ONE TIER'S WORTH OF THE CALCULATION - WIDTH OF THE BAND,
003490*    HOW MUCH OF THE REMAINING KWH FITS IN IT, THE FEE FOR
003500*    THAT SLICE, THEN CARRY THE BOUND FORWARD FOR THE NEXT
003510*    TIER.
003520        2210-TIER-STEP.
003530            COMPUTE WS-BAND-WIDTH =
003540                HH-TIER-UPPER-KWH(WS-SEASON-IX WS-TIER-IX)
003550                    - WS-PRIOR-BOUND.
003560            IF WS-REMAINING-KWH < WS-BAND-WIDTH
003570                MOVE WS-REMAINING-KWH TO WS-BAND-KWH
003580            ELSE
003590                MOVE WS-BAND-WIDTH TO WS-BAND-KWH
003600            END-IF.
003610            COMPUTE WS-FEE-TOTAL ROUNDED =
003620                WS-FEE-TOTAL + WS-BAND-KWH *
003630                HH-TIER-RATE(WS-SEASON-IX WS-TIER-IX).
003640            SUBTRACT WS-BAND-KWH FROM WS-REMAINING-KWH.
003650            MOVE HH-TIER-UPPER-KWH(WS-SEASON-IX WS-TIER-IX)
003660                TO WS-PRIOR-BOUND.
003670        2210-EXIT.
003680            EXIT.
003690*
003700*    MOVES THE REQUEST AND THE CALCULATED FEE TO THE DETAIL
003710*    LINE AND WRITES IT, BUMPING TO A NEW PAGE AT THE LINAGE
003720*    FOOTING LINE.
003730        2300-CALC-OUTPUT.
003740            ADD 1 TO C-REQ-CTR.
003750            MOVE TR-PERIOD-ID TO O-PERIOD-ID.
003760            MOVE TR-BILL-YEAR TO O-BILL-YEAR.
003770            MOVE TR-BILL-MONTH TO O-BILL-MONTH.
003780            MOVE HH-SEASON-NAME(WS-SEASON-IX) TO O-SEASON-NAME.
003790            MOVE TR-KWH TO O-KWH.
003800            MOVE WS-FEE-TOTAL TO O-FEE.
003810*
003820*        AT EOP FIRES WHEN THE LINAGE FOOTING LINE (55) IS
003830*        REACHED, SO THE NEXT PAGE GETS A FRESH HEADING BEFORE
003840*        THIS DETAIL LINE ACTUALLY PRINTS.
003850            WRITE TARF-PRTLINE
003860                FROM DETAIL-LINE
003870                    AFTER ADVANCING 1 LINE
003880                        AT EOP
003890                            PERFORM 9900-HEADING.
003900*
003910*    PRINTS THE RUN TOTAL AND CLOSES BOTH FILES.
003920        3000-CLOSING.
003930            MOVE C-REQ-CTR TO O-REQ-CTR.
003940            WRITE TARF-PRTLINE
003950                FROM FOOTER-LINE
003960                    AFTER ADVANCING 2 LINES.
003970*        BOTH FILES CLOSED HERE - NO OTHER PARAGRAPH TOUCHES
003980*        THEM AFTER THIS POINT.
003990            CLOSE TARF-REQUEST-FILE.
004000            CLOSE TARF-PRTOUT.
004010*
004020*    READS THE NEXT REQUEST, SETS THE EOF SWITCH WHEN DONE.  NO
004030*    VALIDATION IS DONE HERE - THIS IS A CHECK RUN, NOT A MASTER
004040*    UPDATE, SO A BAD REQUEST JUST PRICES OUT TO A BAD ANSWER
004050*    THE CLERK CAN SEE ON THE REPORT.
004060        9000-READ-REQUEST.
004070            READ TARF-REQUEST-FILE
004080                AT END
004090                    MOVE 'NO' TO MORE-RECS.
004100*
004110*    PAGE HEADING - TITLE LINE THEN COLUMN HEADINGS, ADVANCING
004120*    THE FORM TO THE TOP OF THE NEXT PAGE FIRST.  CALLED ONCE
004130*    AT STARTUP AND AGAIN EVERY TIME THE LINAGE COUNTER TRIPS
004140*    THE FOOTING LINE ON THE DETAIL WRITE.
004150        9900-HEADING.
004160            ADD 1 TO C-PCTR.
004170            MOVE C-PCTR TO O-PCTR.
004180            WRITE TARF-PRTLINE
004190                FROM COMPANY-TITLE
004200                    AFTER ADVANCING TOP-OF-FORM.
004210            WRITE TARF-PRTLINE
004220                FROM COLUMN-HEADING-1
004230                    AFTER ADVANCING 2 LINES.
