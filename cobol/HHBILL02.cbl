000010      IDENTIFICATION DIVISION.
000020      PROGRAM-ID.             HHBILL02.
000030      AUTHOR.                 M A HOLLOWAY.
000040      INSTALLATION.           HAPPY HOME MGMT CO - MIS DEPT.
000050      DATE-WRITTEN.           04/02/85.
000060      DATE-COMPILED.
000070      SECURITY.               COMPANY CONFIDENTIAL.
000080*
000090*
000100***************************************************************
000110* HHBILL02 - MONTHLY ELECTRICITY ALLOCATION ENGINE            *
000120*                                                              *
000130* READS THE TWO TAIPOWER BILLS (1F AND 2-4F) AND EVERY ROOM'S *
000140* METER READING FOR THE PERIOD, DERIVES THE PER-KWH UNIT      *
000150* PRICE, SPLITS THE COMMON-AREA (PUBLIC) KWH ACROSS THE       *
000160* SHARING ROOMS, AND WRITES ONE CHARGE RECORD PER ROOM PLUS   *
000170* ONE PERIOD SUMMARY RECORD.  BAD METER READINGS ARE CAUGHT   *
000180* BEFORE A SINGLE CHARGE IS WRITTEN.                          *
000190***************************************************************
000200*
000210* CHANGE LOG
000220*---------------------------------------------------------------
000230* 04/02/85  MAH    ORIGINAL CASE PROBLEM - 10 SHARING ROOMS ONLY
000240* 10/11/86  MAH    ADDED 1A/1B AS EXCLUSIVE-METER ROOMS
000250* 03/02/88  RTC    TICKET 0128 - NEGATIVE READING NOW REJECTED
000260* 08/14/88  RTC    TICKET 0142 - ZERO/NEG TOTAL KWH NOW REJECTED
000270* 06/19/90  RTC    TICKET 0211 - PRIOR PERIOD COMPARE ADDED
000280* 12/04/92  SJP    TICKET 0355 - CHARGE ROUNDED TO WHOLE DOLLAR
000290* 05/08/94  SJP    TICKET 0399 - PUBLIC KWH FLOORED AT ZERO
000300* 09/17/96  RTC    TICKET 0461 - ERROR REPORT SPLIT FROM MAIN
000310* 02/02/98  KLW    TICKET 0509 - DIFFERENCE LINE ADDED TO FOOTER
000320* 11/20/98  KLW    Y2K - EXPANDED PERIOD-ID AND DATES TO 4/8 DIG
000330* 01/07/99  KLW    Y2K - VERIFIED PRIOR TABLE COMPARE UNCHANGED
000340* 07/11/01  DTF    TICKET 0601 - SHARING COUNT NOW READING-BASED
000350* 04/26/03  DTF    TICKET 0655 - SEPARATE SUMMARY FILE ADDED
000360* 08/14/88  RTC    TICKET 0142 - SEE ABOVE, ZERO/NEG KWH REJECT
000370* 05/08/94  SJP    TICKET 0399 - SEE ABOVE, PUBLIC KWH FLOOR
000380* 06/03/10  PXW    TICKET 0762 - TOTAL-KWH REJECT NOW ALSO WRITES
000390*                  A CHECK ROOM ON THE EXCEPTION REPORT, NOT JUST
000400*                  THE UNIT-PRICE ZERO PATCH IN 2400
000410* 06/03/10  PXW    TICKET 0762 - NEGATIVE PUBLIC KWH NOW WARNS ON
000420*                  THE EXCEPTION REPORT INSTEAD OF SILENTLY
000430*                  FLOORING TO ZERO
000440* 09/21/12  DTF    TICKET 0815 - COMMENTED PARAGRAPHS PER MIS
000450*                  DEPT DOCUMENTATION STANDARD, NO LOGIC CHANGE
000460* 03/14/14  DTF    TICKET 0851 - CONFIRMED ROOM CONFIG TABLE STAYS
000470*                  IN STEP WITH HHBILL01/03/04 AFTER 4TH FLOOR
000480*                  RENUMBERING PROJECT - NO CHANGE REQUIRED HERE
000490* 11/02/16  PXW    TICKET 0902 - REVIEWED FOR AUDITOR REQUEST ON
000500*                  ROUNDING METHOD, CONFIRMED ROUNDED CHARGE MATCHES
000510*                  TICKET 0355 INTENT, NO LOGIC CHANGE
000520*---------------------------------------------------------------
000530*
000540* PROGRAM NARRATIVE - ADDED PER TICKET 0815, 09/21/12
000550*---------------------------------------------------------------
000560*    0000-HHBILL02       MAINLINE
000570*    1000-INIT           OPEN FILES, LOAD ROOM CONFIG, PRIME READS
000580*    1010-COPY-CONFIG    COPY ONE ROOM CONFIG ENTRY TO WORK TABLE
000590*    1050-ROOM-SUBSCRIPT LOOK UP A ROOM NUMBER'S TABLE SUBSCRIPT
000600*    1100-PRIOR-STEP     LOAD ONE PRIOR-PERIOD READING
000610*    2100-ACCUM-BILLS    TOTAL THE TWO TAIPOWER BILLS
000620*    2200-LOAD-READINGS  LOAD THIS PERIOD'S ROOM METER READINGS
000630*    2300-VALIDATE-READINGS  CHECK EVERY READING FOR ERRORS
000640*    2305-VALIDATE-TOT-KWH   REJECT A NON-POSITIVE UTILITY TOTAL
000650*    2320-WRITE-ERR-LINE     PRINT ONE EXCEPTION LINE
000660*    2350-ERROR-REPORT       PRINT THE EXCEPTION COUNT FOOTER
000670*    2400-COMPUTE-ALLOCATION DERIVE UNIT PRICE, PUBLIC KWH, SHARE
000680*    2500-ROOM-CHARGES       PRICE AND PRINT EVERY ROOM'S CHARGE
000690*    2600-PERIOD-SUMMARY     WRITE THE PERIOD SUMMARY RECORD
000700*    3000-CLOSING            CLOSE ALL FILES
000710*---------------------------------------------------------------
000720*
000730* ALLOCATION RULE NOTES - ADDED PER TICKET 0815, 09/21/12
000740*---------------------------------------------------------------
000750*    1.  A ROOM WITH NO READING RECORD THIS PERIOD IS TREATED AS
000760*        VACANT.  IT GETS NO CHARGE RECORD, NO PRINT LINE, AND
000770*        TAKES NO SHARE OF THE PUBLIC KWH.
000780*    2.  1A AND 1B ARE ON THE EXCLUSIVE 1ST FLOOR METER AND
000790*        NEVER PARTICIPATE IN THE PUBLIC KWH SPLIT, EVEN IF
000800*        THEIR CONFIG ENTRY WERE EVER CHANGED TO 'Y'.
000810*    3.  A NEGATIVE READING (TICKET 0128) OR A READING BELOW THE
000820*        PRIOR PERIOD'S READING (TICKET 0211) STOPS THE WHOLE
000830*        PERIOD'S ALLOCATION - SEE THE ERR-SWITCH TEST IN
000840*        0000-HHBILL02.  NO CHARGE RECORDS ARE WRITTEN AT ALL
000850*        UNTIL THE READINGS ARE CORRECTED AND THE JOB RERUN.
000860*    4.  A NON-POSITIVE TOTAL UTILITY KWH (TICKET 0142) IS
000870*        TREATED THE SAME WAY - THERE IS NO UNIT PRICE TO
000880*        COMPUTE WITHOUT IT.
000890*    5.  PUBLIC KWH CANNOT PRINT OR ALLOCATE AS A NEGATIVE
000900*        NUMBER (TICKET 0399) - IT IS FLOORED AT ZERO, BUT
000910*        TICKET 0762 ADDED A WARNING LINE ON THE EXCEPTION
000920*        REPORT SO THE CONDITION DOESN'T PASS UNNOTICED.
000930*    6.  ROOM CHARGES ROUND TO THE WHOLE DOLLAR (TICKET 0355) -
000940*        THE PENNY-LEVEL ROUNDING ERROR ACROSS 12 ROOMS IS WHAT
000950*        THE DIFFERENCE LINE ON THE FOOTER (TICKET 0509) EXISTS
000960*        TO SURFACE.
000970*---------------------------------------------------------------
000980*
000990* FILE FLOW - ADDED PER TICKET 0815, 09/21/12
001000*---------------------------------------------------------------
001010*    BILL-FILE (ELECBILL)  ---+
001020*    READING-FILE (METERRDG) --+--> HHBILL02 --+--> CHARGE-FILE
001030*    PRIOR-RDG-FILE (PRIORRDG)-+               +--> SUMMARY-FILE
001040*                                              +--> BILL-PRTOUT
001050*                                              +--> BILL-ERR-PRTOUT
001060*
001070*    CHARGE-FILE AND SUMMARY-FILE ARE THE MACHINE-READABLE
001080*    OUTPUT OF THIS RUN.  BILL-PRTOUT AND BILL-ERR-PRTOUT ARE
001090*    THE HUMAN-READABLE ALLOCATION AND EXCEPTION REPORTS - SEE
001100*    TICKET 0461 FOR WHY THEY ARE TWO SEPARATE PRINT FILES
001110*    RATHER THAN ONE.
001120*---------------------------------------------------------------
001130*
001140* FIELD CROSS-REFERENCE - ADDED PER TICKET 0815, 09/21/12
001150*---------------------------------------------------------------
001160*    THIS SECTION EXISTS SO THE NEXT PROGRAMMER CAN FIND, WITHOUT
001170*    SCANNING THE WHOLE LISTING, WHICH RECORD CARRIES A GIVEN
001180*    PIECE OF DATA AND WHICH PARAGRAPH DERIVES IT.
001190*
001200*    PERIOD-ID    - CARRIED ON BILL-REC, READING-REC AND EVERY
001210*                   OUTPUT RECORD.  THIS PROGRAM DOES NOT VALIDATE
001220*                   THAT ALL INPUT RECORDS AGREE ON THE PERIOD -
001230*                   THE LAST ONE READ IN 2110/2210 WINS.
001240*    UNIT PRICE   - DERIVED ONCE IN 2400-COMPUTE-ALLOCATION FROM
001250*                   THE TWO BILL-REC AMOUNTS AND KWH TOTALS.
001260*    PUBLIC KWH   - DERIVED ONCE IN 2400-COMPUTE-ALLOCATION.  NOT
001270*                   CARRIED ON ANY INPUT RECORD - THERE IS NO
001280*                   METER ON THE COMMON AREA, ONLY THE DIFFERENCE
001290*                   BETWEEN THE UTILITY TOTAL AND THE ROOM SUM.
001300*    ROOM CHARGE  - DERIVED PER ROOM IN 2510-ROOM-STEP AND WRITTEN
001310*                   TO BOTH CHARGE-REC AND DETAIL-LINE FROM THE
001320*                   SAME WS-ROOM-TABLE ENTRY, SO THE PRINTED
001330*                   REPORT AND THE MACHINE FILE CAN NEVER DISAGREE.
001340*    DIFFERENCE   - DERIVED ONCE IN 2600-PERIOD-SUMMARY, WRITTEN
001350*                   TO SUMMARY-REC AND THE FOOTER-LINE.
001360*---------------------------------------------------------------
001370*
001380      ENVIRONMENT DIVISION.
001390      CONFIGURATION SECTION.
001400*    C01 DRIVES THE CARRIAGE-CONTROL TOP-OF-FORM SKIP USED BY
001410*    9900-HEADING AND 9950-ERR-HEADING.
001420      SPECIAL-NAMES.
001430          C01 IS TOP-OF-FORM.
001440      INPUT-OUTPUT SECTION.
001450      FILE-CONTROL.
001460*        INPUT - THE TWO TAIPOWER BILLS FOR THE PERIOD.
001470          SELECT BILL-FILE
001480              ASSIGN TO ELECBILL
001490              ORGANIZATION IS SEQUENTIAL.
001500*        INPUT - THIS PERIOD'S ROOM METER READINGS.
001510          SELECT READING-FILE
001520              ASSIGN TO METERRDG
001530              ORGANIZATION IS SEQUENTIAL.
001540*        INPUT - LAST PERIOD'S ROOM METER READINGS.
001550          SELECT PRIOR-RDG-FILE
001560              ASSIGN TO PRIORRDG
001570              ORGANIZATION IS SEQUENTIAL.
001580*        OUTPUT - ONE CHARGE RECORD PER ROOM.
001590          SELECT CHARGE-FILE
001600              ASSIGN TO ROOMCHRG
001610              ORGANIZATION IS SEQUENTIAL.
001620*        OUTPUT - ONE SUMMARY RECORD PER PERIOD.
001630          SELECT SUMMARY-FILE
001640              ASSIGN TO PERSUMRY
001650              ORGANIZATION IS SEQUENTIAL.
001660*        OUTPUT - THE ALLOCATION REPORT.
001670          SELECT BILL-PRTOUT
001680              ASSIGN TO ELECPRT
001690              ORGANIZATION IS SEQUENTIAL.
001700*        OUTPUT - THE METER READING EXCEPTION REPORT.
001710          SELECT BILL-ERR-PRTOUT
001720              ASSIGN TO ELECERR
001730              ORGANIZATION IS SEQUENTIAL.
001740*
001750      DATA DIVISION.
001760      FILE SECTION.
001770*
001780*    TWO TAIPOWER BILLS COME IN ON THIS FILE EACH PERIOD - THE
001790*    1ST FLOOR METER (EXCLUSIVE) AND THE 2-4 FLOOR METER (COVERS
001800*    THE SHARING ROOMS PLUS THE COMMON AREAS).  2100-ACCUM-BILLS
001810*    ADDS THEM TOGETHER BEFORE THE UNIT PRICE IS DERIVED.
001820      FD  BILL-FILE
001830          LABEL RECORD IS STANDARD
001840          RECORD CONTAINS 35 CHARACTERS
001850          DATA RECORD IS BILL-REC.
001860*
001870      01  BILL-REC.
001880*        YYYY - THIS PROGRAM DOESN'T CARE WHICH MONTH, ONLY
001890*        THAT BOTH BILL RECORDS CARRY THE SAME PERIOD-ID.
001900          05  BL-PERIOD-ID        PIC 9(04).
001910*        '1F   ' OR '2-4F ' - NOT USED IN ANY CALCULATION, THE
001920*        TWO METERS ARE ALWAYS SUMMED TOGETHER.
001930          05  BL-FLOOR-LABEL      PIC X(05).
001940*        DOLLAR AMOUNT OF THIS METER'S TAIPOWER BILL.
001950          05  BL-BILL-AMOUNT      PIC S9(07)V99.
001960*        KWH CONSUMED ON THIS METER FOR THE PERIOD.
001970          05  BL-BILL-KWH         PIC S9(07)V99.
001980*        PAD TO THE 35-CHARACTER RECORD LENGTH ABOVE.
001990          05  FILLER              PIC X(08).
002000*
002010*    ONE RECORD PER ROOM WITH A METER READING THIS PERIOD - A
002020*    ROOM WITH NO RECORD HERE IS TREATED AS VACANT FOR THE
002030*    PERIOD AND DROPS OUT OF THE ALLOCATION ENTIRELY.
002040      FD  READING-FILE
002050          LABEL RECORD IS STANDARD
002060          RECORD CONTAINS 30 CHARACTERS
002070          DATA RECORD IS READING-REC.
002080*
002090      01  READING-REC.
002100          05  RD-PERIOD-ID        PIC 9(04).
002110          05  RD-ROOM-NUMBER      PIC X(04).
002120*        THIS PERIOD'S CUMULATIVE METER READING FOR THE ROOM.
002130          05  RD-READING-KWH      PIC S9(07)V99.
002140*        YYYYMMDD - THE DATE THE READING WAS TAKEN.  NOT USED
002150*        FOR ANYTHING BUT AUDIT TRAIL - THE PERIOD-ID IS WHAT
002160*        TIES THIS RECORD TO A BILLING RUN.
002170          05  RD-READING-DATE     PIC 9(08).
002180*        PAD TO THE 30-CHARACTER RECORD LENGTH ABOVE.
002190          05  FILLER              PIC X(05).
002200*
002210*    PRIOR-PERIOD READING PER ROOM, USED ONLY TO CATCH A METER
002220*    THAT READS BACKWARDS FROM LAST TIME (2310-VALIDATE-STEP).
002230      FD  PRIOR-RDG-FILE
002240          LABEL RECORD IS STANDARD
002250          RECORD CONTAINS 30 CHARACTERS
002260          DATA RECORD IS PRIOR-REC.
002270*
002280      01  PRIOR-REC.
002290          05  PR-ROOM-NUMBER      PIC X(04).
002300*        LAST PERIOD'S CUMULATIVE READING FOR THIS ROOM -
002310*        COMPARED AGAINST RD-READING-KWH IN 2310-VALIDATE-STEP.
002320          05  PR-PRIOR-KWH        PIC S9(07)V99.
002330*        PAD TO THE 30-CHARACTER RECORD LENGTH ABOVE.
002340          05  FILLER              PIC X(17).
002350*
002360*    ONE OUTPUT RECORD PER ROOM WITH A READING THIS PERIOD -
002370*    OWN KWH, SHARED KWH, TOTAL, AND THE DOLLAR CHARGE.  FEEDS
002380*    WHATEVER PICKS UP ROOM-LEVEL BILLING DOWNSTREAM.
002390      FD  CHARGE-FILE
002400          LABEL RECORD IS STANDARD
002410          RECORD CONTAINS 50 CHARACTERS
002420          DATA RECORD IS CHARGE-REC.
002430*
002440      01  CHARGE-REC.
002450          05  CH-PERIOD-ID        PIC 9(04).
002460          05  CH-ROOM-NUMBER      PIC X(04).
002470*        THIS ROOM'S OWN METER READING FOR THE PERIOD.
002480          05  CH-ROOM-KWH         PIC S9(07)V99.
002490*        THIS ROOM'S SHARE OF THE PUBLIC KWH - ZERO FOR AN
002500*        EXCLUSIVE-METER ROOM.
002510          05  CH-SHARED-KWH       PIC S9(07)V99.
002520*        OWN PLUS SHARE OF PUBLIC KWH.
002530          05  CH-TOTAL-KWH        PIC S9(07)V99.
002540*        WHOLE-DOLLAR CHARGE PER TICKET 0355.
002550          05  CH-CHARGE-AMOUNT    PIC S9(07).
002560*        'Y' OR 'N' - CARRIED THROUGH FROM THE ROOM CONFIG SO
002570*        DOWNSTREAM READERS DON'T HAVE TO RE-LOOK-UP THE ROOM.
002580          05  CH-IS-SHARING       PIC X(01).
002590*        PAD TO THE 50-CHARACTER RECORD LENGTH ABOVE.
002600          05  FILLER              PIC X(07).
002610*
002620*    ONE SUMMARY RECORD PER PERIOD - ADDED PER TICKET 0655 SO
002630*    THE ALLOCATION CONSTANTS (UNIT PRICE, PUBLIC KWH, SHARE
002640*    PER ROOM) DON'T HAVE TO BE RE-DERIVED FROM THE CHARGE FILE
002650*    BY WHATEVER READS THIS RUN'S OUTPUT NEXT.
002660      FD  SUMMARY-FILE
002670          LABEL RECORD IS STANDARD
002680          RECORD CONTAINS 60 CHARACTERS
002690          DATA RECORD IS SUMMARY-REC.
002700*
002710      01  SUMMARY-REC.
002720          05  SM-PERIOD-ID            PIC 9(04).
002730*        DOLLARS PER KWH, ROUNDED TO THE CENT.
002740          05  SM-UNIT-PRICE           PIC S9(03)V99.
002750*        COMMON-AREA KWH SPLIT ACROSS THE SHARING ROOMS.
002760          05  SM-PUBLIC-KWH           PIC S9(07)V99.
002770          05  SM-SHARED-KWH-PER-ROOM  PIC S9(07)V99.
002780*        HOW MANY SHARING ROOMS HAD A READING THIS PERIOD -
002790*        TICKET 0601.
002800          05  SM-SHARING-ROOM-COUNT   PIC 9(02).
002810*        SUM OF ALL 12 ROOMS' ROUNDED CHARGES.
002820          05  SM-TOTAL-CHARGE         PIC S9(07).
002830          05  SM-TAIPOWER-AMOUNT      PIC S9(07)V99.
002840*        TOTAL CHARGE LESS TAIPOWER AMOUNT - ADDED PER TICKET
002850*        0509 SO THE OWNER CAN SEE HOW CLOSE THE ALLOCATION
002860*        CAME TO THE ACTUAL UTILITY BILL.
002870          05  SM-DIFFERENCE           PIC S9(07)V99.
002880*        PAD TO THE 60-CHARACTER RECORD LENGTH ABOVE.
002890          05  FILLER                  PIC X(06).
002900*
002910*    60-LINE PAGE, FOOTING AT 52 SO THE SUMMARY/FOOTER LINES IN
002920*    2600-PERIOD-SUMMARY ALWAYS LAND ABOVE THE PAGE BREAK.
002930      FD  BILL-PRTOUT
002940          LABEL RECORD IS OMITTED
002950          RECORD CONTAINS 132 CHARACTERS
002960          LINAGE IS 60 WITH FOOTING AT 52
002970          DATA RECORD IS BILL-PRTLINE.
002980*
002990      01  BILL-PRTLINE                PIC X(132).
003000*
003010*    SAME PAGE SIZE, FOOTING AT 55 FOR THE SHORTER EXCEPTION
003020*    REPORT FOOTER (ERROR-TOTAL IS ONE LINE, NOT TWO).
003030      FD  BILL-ERR-PRTOUT
003040          LABEL RECORD IS OMITTED
003050          RECORD CONTAINS 132 CHARACTERS
003060          LINAGE IS 60 WITH FOOTING AT 55
003070          DATA RECORD IS BILL-ERR-PRTLINE.
003080*
003090      01  BILL-ERR-PRTLINE            PIC X(132).
003100*
003110      WORKING-STORAGE SECTION.
003120*
003130*    ==== SWITCHES AND COUNTERS ====
003140*    PAGE COUNTERS, WORK SUBSCRIPTS AND THE EOF SWITCHES FOR THE
003150*    THREE INPUT FILES.  ERR-SWITCH GATES 2400-2600 - A BAD
003160*    READING OR A BAD UTILITY TOTAL STOPS THE ALLOCATION COLD.
003170      01  WORK-AREA.
003180*        ALLOCATION REPORT PAGE COUNT.
003190          05  C-PCTR              PIC 9(02)  COMP    VALUE ZERO.
003200*        EXCEPTION REPORT PAGE COUNT.
003210          05  C-ERR-PCTR          PIC 9(02)  COMP    VALUE ZERO.
003220*        RUNNING COUNT OF EXCEPTION LINES PRINTED.
003230          05  C-ERR-CTR           PIC 9(04)  COMP    VALUE ZERO.
003240*        1-12 SUBSCRIPT INTO WS-ROOM-TABLE, DRIVEN BY PERFORM
003250*        VARYING IN MOST OF THE PARAGRAPHS BELOW.
003260          05  WS-ROOM-IX          PIC 9(02)  COMP    VALUE ZERO.
003270*        RESULT OF 1050-ROOM-SUBSCRIPT - 99 MEANS NOT FOUND.
003280          05  WS-FIND-IX          PIC 9(02)  COMP    VALUE ZERO.
003290*        ROOM NUMBER BEING LOOKED UP BY 1050-ROOM-SUBSCRIPT.
003300          05  WS-ROOM-KEY-HOLD    PIC X(04)  VALUE SPACES.
003310*        'YES' ONCE ANY READING OR TOTAL-KWH EXCEPTION IS FOUND.
003320          05  ERR-SWITCH          PIC X(03)  VALUE 'NO '.
003330          05  MORE-BILLS          PIC X(03)  VALUE 'YES'.
003340          05  MORE-READINGS       PIC X(03)  VALUE 'YES'.
003350          05  MORE-PRIOR          PIC X(03)  VALUE 'YES'.
003360          05  FILLER              PIC X(09)  VALUE SPACES.
003370*
003380*    ==== ALLOCATION WORK FIELDS ====
003390*    THE ALLOCATION ARITHMETIC ITSELF - SEE 2400-COMPUTE-
003400*    ALLOCATION FOR HOW EACH OF THESE IS DERIVED.
003410      01  WS-CALC-FIELDS.
003420*        SUM OF THE TWO TAIPOWER BILLS FOR THE PERIOD.
003430          05  WS-BILL-TOT-AMT     PIC S9(07)V99      VALUE ZERO.
003440          05  WS-BILL-TOT-KWH     PIC S9(07)V99      VALUE ZERO.
003450*        SUM OF EVERY PRESENT ROOM'S OWN METER READING.
003460          05  WS-ROOM-READ-TOT    PIC S9(07)V99      VALUE ZERO.
003470*        TAIPOWER BILL AMOUNT DIVIDED BY TAIPOWER BILL KWH.
003480          05  WS-UNIT-PRICE       PIC S9(03)V99      VALUE ZERO.
003490*        UTILITY TOTAL KWH LESS THE SUM OF ROOM READINGS.
003500          05  WS-PUBLIC-KWH       PIC S9(07)V99      VALUE ZERO.
003510*        PUBLIC KWH DIVIDED BY THE SHARING ROOM COUNT.
003520          05  WS-SHARE-PER-ROOM   PIC S9(07)V99      VALUE ZERO.
003530*        HOW MANY SHARING ROOMS HAVE A READING THIS PERIOD.
003540          05  WS-SHARING-COUNT    PIC 9(02)  COMP    VALUE ZERO.
003550*        RUNNING TOTAL OF ALL 12 ROOMS' ROUNDED CHARGES.
003560          05  WS-CHARGE-GT        PIC S9(09)         VALUE ZERO.
003570*        WS-CHARGE-GT LESS WS-BILL-TOT-AMT - TICKET 0509.
003580          05  WS-DIFFERENCE       PIC S9(07)V99      VALUE ZERO.
003590*        CARRIED FORWARD FROM THE LAST BILL/READING RECORD READ.
003600          05  WS-PERIOD-ID        PIC 9(04)          VALUE ZERO.
003610          05  FILLER              PIC X(06)  VALUE SPACES.
003620*
003630*    ==== ROOM CONFIGURATION - 12 ROOMS, EXCLUSIVE OR SHARING ====
003640*    MUST STAY IN STEP WITH THE SAME TABLE IN HHBILL01, HHBILL03
003650*    AND HHBILL04 - THERE IS NO SHARED COPYBOOK FOR IT.
003660      01  HH-ROOM-CONFIG-DATA.
003670*        1ST FLOOR ROOMS - EXCLUSIVE METER, NOT ON THE PUBLIC
003680*        ALLOCATION AT ALL.
003690          05  FILLER   PIC X(04)   VALUE '1A  '.
003700          05  FILLER   PIC X(01)   VALUE 'N'.
003710          05  FILLER   PIC X(04)   VALUE '1B  '.
003720          05  FILLER   PIC X(01)   VALUE 'N'.
003730*        2ND FLOOR ROOMS - SHARE THE PUBLIC KWH.
003740          05  FILLER   PIC X(04)   VALUE '2A  '.
003750          05  FILLER   PIC X(01)   VALUE 'Y'.
003760          05  FILLER   PIC X(04)   VALUE '2B  '.
003770          05  FILLER   PIC X(01)   VALUE 'Y'.
003780*        3RD FLOOR ROOMS - SHARE THE PUBLIC KWH.
003790          05  FILLER   PIC X(04)   VALUE '3A  '.
003800          05  FILLER   PIC X(01)   VALUE 'Y'.
003810          05  FILLER   PIC X(04)   VALUE '3B  '.
003820          05  FILLER   PIC X(01)   VALUE 'Y'.
003830          05  FILLER   PIC X(04)   VALUE '3C  '.
003840          05  FILLER   PIC X(01)   VALUE 'Y'.
003850          05  FILLER   PIC X(04)   VALUE '3D  '.
003860          05  FILLER   PIC X(01)   VALUE 'Y'.
003870*        4TH FLOOR ROOMS - SHARE THE PUBLIC KWH.
003880          05  FILLER   PIC X(04)   VALUE '4A  '.
003890          05  FILLER   PIC X(01)   VALUE 'Y'.
003900          05  FILLER   PIC X(04)   VALUE '4B  '.
003910          05  FILLER   PIC X(01)   VALUE 'Y'.
003920          05  FILLER   PIC X(04)   VALUE '4C  '.
003930          05  FILLER   PIC X(01)   VALUE 'Y'.
003940          05  FILLER   PIC X(04)   VALUE '4D  '.
003950          05  FILLER   PIC X(01)   VALUE 'Y'.
003960      01  HH-ROOM-CONFIG-TABLE REDEFINES HH-ROOM-CONFIG-DATA.
003970          05  HH-ROOM-CFG OCCURS 12 TIMES.
003980              10  HH-CFG-ROOM-NUMBER  PIC X(04).
003990              10  HH-CFG-SHARE-FLAG   PIC X(01).
004000                  88  CFG-IS-SHARING      VALUE 'Y'.
004010*
004020*    ==== WORKING ROOM TABLE - BUILT FROM CONFIG + READINGS ====
004030*    SUBSCRIPTED 1-12 BY WS-ROOM-IX / WS-FIND-IX THROUGHOUT THE
004040*    PROGRAM - THE SUBSCRIPT ORDER MATCHES HH-ROOM-CONFIG-DATA.
004050      01  WS-ROOM-TABLE.
004060          05  WS-ROOM-ENTRY OCCURS 12 TIMES.
004070*            ROOM NUMBER, COPIED FROM THE CONFIG TABLE.
004080              10  WS-RM-NUMBER        PIC X(04).
004090*            'Y' IF THIS ROOM SHARES THE PUBLIC KWH.
004100              10  WS-RM-SHARE-FLAG    PIC X(01).
004110                  88  RM-IS-SHARING       VALUE 'Y'.
004120*            'Y' ONLY IF A READING CAME IN FOR THIS PERIOD.
004130              10  WS-RM-PRESENT       PIC X(01)   VALUE 'N'.
004140                  88  RM-READING-PRESENT  VALUE 'Y'.
004150*            THIS PERIOD'S OWN METER READING.
004160              10  WS-RM-KWH           PIC S9(07)V99  VALUE ZERO.
004170*            LAST PERIOD'S READING - USED ONLY FOR THE
004180*            BACKWARDS-METER CHECK.
004190              10  WS-RM-PRIOR-KWH     PIC S9(07)V99  VALUE ZERO.
004200*            THIS ROOM'S SHARE OF THE PUBLIC KWH, IF ANY.
004210              10  WS-RM-SHARED-KWH    PIC S9(07)V99  VALUE ZERO.
004220*            OWN KWH PLUS SHARED KWH.
004230              10  WS-RM-TOTAL-KWH     PIC S9(07)V99  VALUE ZERO.
004240*            TOTAL KWH TIMES THE UNIT PRICE, ROUNDED.
004250              10  WS-RM-CHARGE        PIC S9(07)      VALUE ZERO.
004260*
004270*    ==== REPORT BANNER FIELDS ====
004280*    TODAY'S DATE FOR THE PRINT-OUT BANNER ONLY - NOT USED IN
004290*    ANY BILLING CALCULATION.
004300      01  I-DATE.
004310*        SYSTEM 2-DIGIT YEAR FROM ACCEPT ... FROM DATE.
004320          05  I-YY                PIC 9(02).
004330          05  I-MONTH             PIC 9(02).
004340          05  I-DAY               PIC 9(02).
004350*        Y2K WINDOWED 4-DIGIT YEAR - SEE 1000-INIT.
004360      01  WS-CENTURY-FIELDS.
004370          05  WS-FULL-YEAR        PIC 9(04).
004380*
004390*    TOP-OF-FORM BANNER FOR THE ALLOCATION REPORT.
004400      01  COMPANY-TITLE.
004410          05  FILLER              PIC X(06)   VALUE 'DATE:'.
004420*        RUN DATE, NOT THE BILLING PERIOD - SEE 1000-INIT.
004430          05  O-MONTH             PIC 9(02).
004440          05  FILLER              PIC X(01)   VALUE '/'.
004450          05  O-DAY               PIC 9(02).
004460          05  FILLER              PIC X(01)   VALUE '/'.
004470          05  O-YEAR              PIC 9(04).
004480          05  FILLER              PIC X(24)   VALUE SPACES.
004490          05  FILLER              PIC X(37)   VALUE
004500              'HAPPY HOME - ELECTRICITY ALLOCATION'.
004510          05  FILLER              PIC X(47)   VALUE SPACES.
004520          05  FILLER              PIC X(06)   VALUE 'PAGE:'.
004530          05  O-PCTR              PIC Z9.
004540*
004550*    COLUMN CAPTIONS OVER THE ROOM DETAIL LINES.
004560      01  COLUMN-HEADING-1.
004570*        CAPTIONS LINE UP ONE-FOR-ONE WITH DETAIL-LINE BELOW.
004580          05  FILLER              PIC X(06)   VALUE 'PERIOD'.
004590          05  FILLER              PIC X(06)   VALUE SPACES.
004600          05  FILLER              PIC X(04)   VALUE 'ROOM'.
004610          05  FILLER              PIC X(05)   VALUE SPACES.
004620          05  FILLER              PIC X(07)   VALUE 'OWN KWH'.
004630          05  FILLER              PIC X(05)   VALUE SPACES.
004640          05  FILLER              PIC X(10)   VALUE 'SHARED KWH'.
004650          05  FILLER              PIC X(04)   VALUE SPACES.
004660          05  FILLER              PIC X(09)   VALUE 'TOTAL KWH'.
004670          05  FILLER              PIC X(05)   VALUE SPACES.
004680          05  FILLER              PIC X(06)   VALUE 'CHARGE'.
004690          05  FILLER              PIC X(05)   VALUE SPACES.
004700          05  FILLER              PIC X(07)   VALUE 'SHARING'.
004710          05  FILLER              PIC X(53)   VALUE SPACES.
004720*
004730*    ONE PRINT LINE PER ROOM - MIRRORS CHARGE-REC.
004740      01  DETAIL-LINE.
004750          05  O-PERIOD-ID         PIC 9(04).
004760          05  FILLER              PIC X(06)   VALUE SPACES.
004770          05  O-ROOM-NUMBER       PIC X(04).
004780          05  FILLER              PIC X(05)   VALUE SPACES.
004790*        ROOM'S OWN METER READING FOR THE PERIOD.
004800          05  O-ROOM-KWH          PIC ZZ,ZZ9.99.
004810          05  FILLER              PIC X(03)   VALUE SPACES.
004820*        THIS ROOM'S SHARE OF THE PUBLIC KWH, ZERO IF EXCLUSIVE.
004830          05  O-SHARED-KWH        PIC ZZ,ZZ9.99.
004840          05  FILLER              PIC X(02)   VALUE SPACES.
004850          05  O-TOTAL-KWH         PIC ZZ,ZZ9.99.
004860          05  FILLER              PIC X(03)   VALUE SPACES.
004870          05  O-CHARGE            PIC $$$,$$9.
004880          05  FILLER              PIC X(05)   VALUE SPACES.
004890*        'Y' OR 'N' FROM THE ROOM CONFIG TABLE.
004900          05  O-IS-SHARING        PIC X(01).
004910          05  FILLER              PIC X(65)   VALUE SPACES.
004920*
004930*    THE ALLOCATION CONSTANTS PRINTED BELOW THE LAST ROOM LINE.
004940      01  SUMMARY-HDR-LINE.
004950          05  FILLER              PIC X(12)   VALUE 'UNIT PRICE: '.
004960*        BILL AMOUNT DIVIDED BY BILL KWH, ROUNDED.
004970          05  O-UNIT-PRICE        PIC $$9.99.
004980          05  FILLER              PIC X(05)   VALUE SPACES.
004990          05  FILLER              PIC X(13)   VALUE 'PUBLIC KWH: '.
005000*        UTILITY TOTAL LESS THE SUM OF ROOM READINGS.
005010          05  O-PUBLIC-KWH        PIC ZZ,ZZ9.99.
005020          05  FILLER              PIC X(05)   VALUE SPACES.
005030          05  FILLER              PIC X(12)   VALUE 'SHARE/ROOM: '.
005040*        PUBLIC KWH DIVIDED BY THE SHARING ROOM COUNT.
005050          05  O-SHARE-PER-ROOM    PIC ZZ,ZZ9.99.
005060          05  FILLER              PIC X(61)   VALUE SPACES.
005070*
005080*    GRAND TOTAL CHARGE, THE TAIPOWER AMOUNT, AND THE
005090*    DIFFERENCE BETWEEN THEM - TICKET 0509.
005100      01  FOOTER-LINE.
005110          05  FILLER              PIC X(15)   VALUE 'TOTAL CHRG: '.
005120*        SUM OF ALL 12 ROOMS' WHOLE-DOLLAR CHARGES.
005130          05  O-CHARGE-GT         PIC $$$,$$9.
005140          05  FILLER              PIC X(05)   VALUE SPACES.
005150          05  FILLER              PIC X(15)   VALUE
005160              'TAIPOWER AMT: '.
005170*        THE TWO TAIPOWER BILLS ADDED TOGETHER.
005180          05  O-BILL-TOT-AMT      PIC $$$,$$9.99.
005190          05  FILLER              PIC X(05)   VALUE SPACES.
005200          05  FILLER              PIC X(12)   VALUE 'DIFFERENCE: '.
005210*        SIGNED - CAN PRINT NEGATIVE IF ROUNDING RAN THE OTHER
005220*        WAY.  TICKET 0509.
005230          05  O-DIFFERENCE        PIC -$,$$9.99.
005240          05  FILLER              PIC X(54)   VALUE SPACES.
005250*
005260*    TOP-OF-FORM BANNER FOR THE SEPARATE EXCEPTION REPORT
005270*    (TICKET 0461 SPLIT THIS OFF THE MAIN ALLOCATION REPORT).
005280      01  ERROR-TITLE.
005290*        SPACES CENTER THE CAPTION ON THE 132-COLUMN PAGE.
005300          05  FILLER              PIC X(60)   VALUE SPACES.
005310          05  FILLER              PIC X(23)   VALUE
005320              'METER READING EXCEPTIONS'.
005330          05  FILLER              PIC X(49)   VALUE SPACES.
005340*
005350*    O-ERR-ROOM IS LEFT BLANK FOR A PROGRAM-WIDE EXCEPTION (E.G.
005360*    THE TOTAL-KWH REJECT) THAT ISN'T TIED TO ONE ROOM.
005370      01  ERROR-LINE.
005380          05  FILLER              PIC X(01)   VALUE SPACES.
005390*        BLANK FOR A PROGRAM-WIDE EXCEPTION - SEE THE NOTE ABOVE.
005400          05  O-ERR-ROOM          PIC X(04).
005410          05  FILLER              PIC X(03)   VALUE SPACES.
005420*        SIGNED SO A NEGATIVE READING PRINTS AS SUCH ON THE REPORT.
005430          05  O-ERR-KWH           PIC -ZZ,ZZ9.99.
005440          05  FILLER              PIC X(03)   VALUE SPACES.
005450*        ONE OF THE FOUR EXCEPTION TEXTS MOVED IN 2305/2310/2400.
005460          05  O-ERR-MSG           PIC X(50).
005470          05  FILLER              PIC X(61)   VALUE SPACES.
005480*
005490*    PRINTED AT THE END OF THE EXCEPTION REPORT EVEN WHEN THE
005500*    COUNT IS ZERO, SO A CLEAN RUN SHOWS UP THAT WAY ON PAPER.
005510      01  ERROR-TOTAL.
005520          05  FILLER              PIC X(20)   VALUE
005530              'TOTAL EXCEPTIONS: '.
005540*        MOVED FROM C-ERR-CTR IN 2350-ERROR-REPORT.
005550          05  O-ERR-CTR           PIC Z,ZZ9.
005560          05  FILLER              PIC X(107)  VALUE SPACES.
005570*
005580      PROCEDURE DIVISION.
005590*
005600*    MAINLINE - LOAD THE BILLS, LOAD AND VALIDATE THE READINGS,
005610*    AND ONLY THEN RUN THE ALLOCATION.  A BAD READING OR A BAD
005620*    UTILITY TOTAL SKIPS 2400/2500/2600 ENTIRELY - NO CHARGE
005630*    RECORD IS EVER WRITTEN FOR A PERIOD THAT FAILED VALIDATION.
005640*    THE VALIDATION STEPS RUN IN THIS ORDER ON PURPOSE - 2300
005650*    CHECKS EVERY ROOM'S OWN READING FIRST BECAUSE A NEGATIVE OR
005660*    BACKWARDS READING TAINTS THE ROOM SUM THAT 2305 AND 2400 BOTH
005670*    DEPEND ON.  RUNNING THEM IN THE OTHER ORDER WOULD LET A BAD
005680*    ROOM READING SLIP A BAD UNIT PRICE PAST 2305 UNDETECTED.
005690      0000-HHBILL02.
005700          PERFORM 1000-INIT.
005710*        TOTAL THE UTILITY BILLS, THEN LOAD THIS PERIOD'S
005720*        READINGS INTO THE ROOM TABLE.
005730          PERFORM 2100-ACCUM-BILLS THRU 2100-EXIT.
005740          PERFORM 2200-LOAD-READINGS THRU 2200-EXIT.
005750*        VALIDATE BEFORE ANY ALLOCATION ARITHMETIC RUNS.
005760          PERFORM 2300-VALIDATE-READINGS THRU 2300-EXIT.
005770          PERFORM 2305-VALIDATE-TOT-KWH THRU 2305-EXIT.
005780*        ONLY A CLEAN PERIOD GETS ALLOCATED AND CHARGED.
005790          IF ERR-SWITCH = 'NO '
005800              PERFORM 2400-COMPUTE-ALLOCATION
005810              PERFORM 2500-ROOM-CHARGES THRU 2500-EXIT
005820              PERFORM 2600-PERIOD-SUMMARY
005830          END-IF.
005840*        THE EXCEPTION REPORT FOOTER PRINTS EITHER WAY.
005850          PERFORM 2350-ERROR-REPORT THRU 2350-EXIT.
005860          PERFORM 3000-CLOSING.
005870          STOP RUN.
005880*
005890*    OPENS ALL SEVEN FILES, BUILDS THE WORKING ROOM TABLE FROM
005900*    THE HARD-CODED CONFIG, LOADS THE PRIOR READINGS, AND PRIMES
005910*    THE BILL AND READING FILES FOR THE MAIN READ LOOPS BELOW.
005920      1000-INIT.
005930*        RUN DATE FOR THE REPORT BANNER ONLY.
005940          ACCEPT I-DATE FROM DATE.
005950*    Y2K FIX - WINDOW THE 2-DIGIT YEAR THE SAME WAY THE
005960*    PERIOD-ID EXPANSION WAS HANDLED.  SEE 11/20/98 ENTRY.
005970          IF I-YY < 50
005980              COMPUTE WS-FULL-YEAR = 2000 + I-YY
005990          ELSE
006000              COMPUTE WS-FULL-YEAR = 1900 + I-YY
006010          END-IF.
006020*        BUILD THE DATE INTO THE COMPANY-TITLE LINE.
006030          MOVE I-DAY TO O-DAY.
006040          MOVE I-MONTH TO O-MONTH.
006050          MOVE WS-FULL-YEAR TO O-YEAR.
006060*
006070*        BUILD THE 12-ENTRY WORKING ROOM TABLE FROM CONFIG.
006080          PERFORM 1010-COPY-CONFIG THRU 1010-EXIT
006090              VARYING WS-ROOM-IX FROM 1 BY 1
006100                  UNTIL WS-ROOM-IX > 12.
006110*
006120*        THREE INPUTS, FOUR OUTPUTS.
006130          OPEN INPUT BILL-FILE.
006140          OPEN INPUT READING-FILE.
006150          OPEN INPUT PRIOR-RDG-FILE.
006160          OPEN OUTPUT CHARGE-FILE.
006170          OPEN OUTPUT SUMMARY-FILE.
006180          OPEN OUTPUT BILL-PRTOUT.
006190          OPEN OUTPUT BILL-ERR-PRTOUT.
006200*
006210*        LOAD ALL PRIOR-PERIOD READINGS BEFORE ANY VALIDATION.
006220          PERFORM 9200-READ-PRIOR.
006230          PERFORM 1100-PRIOR-STEP THRU 1100-EXIT
006240              UNTIL MORE-PRIOR = 'NO'.
006250*        PRIME BOTH REMAINING READ LOOPS.
006260          PERFORM 9000-READ-BILL.
006270          PERFORM 9100-READ-READING.
006280*
006290*    COPIES ONE ROOM NUMBER AND SHARE FLAG OUT OF THE HARD-CODED
006300*    CONFIG TABLE INTO THE WORKING TABLE THAT THE REST OF THE
006310*    PROGRAM ACTUALLY UPDATES.
006320      1010-COPY-CONFIG.
006330          MOVE HH-CFG-ROOM-NUMBER(WS-ROOM-IX)
006340              TO WS-RM-NUMBER(WS-ROOM-IX).
006350          MOVE HH-CFG-SHARE-FLAG(WS-ROOM-IX)
006360              TO WS-RM-SHARE-FLAG(WS-ROOM-IX).
006370      1010-EXIT.
006380          EXIT.
006390*
006400*    LOOKS UP THE OCCURS-TABLE SUBSCRIPT FOR A ROOM NUMBER THE
006410*    SAME WAY CBLANL05 EVALUATED I-POP-TYPE / I-TEAM - THE 12
006420*    ROOM NUMBERS ARE FIXED, SO A SUBSCRIPT SWITCH IS FASTER
006430*    AND CLEARER THAN A SCAN LOOP.
006440*    A SCAN LOOP AGAINST HH-ROOM-CFG WOULD ALSO WORK HERE, BUT THE
006450*    12 ROOM NUMBERS HAVE BEEN FIXED SINCE THE ORIGINAL CASE
006460*    PROBLEM AND ARE NOT EXPECTED TO CHANGE, SO THE EVALUATE STAYS.
006470      1050-ROOM-SUBSCRIPT.
006480          EVALUATE WS-ROOM-KEY-HOLD
006490*            1ST FLOOR - EXCLUSIVE METER ROOMS.
006500              WHEN '1A  '  MOVE 01 TO WS-FIND-IX
006510              WHEN '1B  '  MOVE 02 TO WS-FIND-IX
006520*            2ND FLOOR - SHARING ROOMS.
006530              WHEN '2A  '  MOVE 03 TO WS-FIND-IX
006540              WHEN '2B  '  MOVE 04 TO WS-FIND-IX
006550*            3RD FLOOR - SHARING ROOMS.
006560              WHEN '3A  '  MOVE 05 TO WS-FIND-IX
006570              WHEN '3B  '  MOVE 06 TO WS-FIND-IX
006580              WHEN '3C  '  MOVE 07 TO WS-FIND-IX
006590              WHEN '3D  '  MOVE 08 TO WS-FIND-IX
006600*            4TH FLOOR - SHARING ROOMS.
006610              WHEN '4A  '  MOVE 09 TO WS-FIND-IX
006620              WHEN '4B  '  MOVE 10 TO WS-FIND-IX
006630              WHEN '4C  '  MOVE 11 TO WS-FIND-IX
006640              WHEN '4D  '  MOVE 12 TO WS-FIND-IX
006650*            UNRECOGNIZED ROOM NUMBER - CALLER CHECKS FOR 99.
006660              WHEN OTHER   MOVE 99 TO WS-FIND-IX
006670          END-EVALUATE.
006680*
006690*    STORES ONE PRIOR-PERIOD READING INTO THE ROOM TABLE FOR THE
006700*    BACKWARDS-METER CHECK IN 2310-VALIDATE-STEP.  A PRIOR
006710*    RECORD FOR A ROOM NUMBER THE CONFIG DOESN'T RECOGNIZE IS
006720*    SIMPLY IGNORED (WS-FIND-IX COMES BACK 99).
006730      1100-PRIOR-STEP.
006740          MOVE PR-ROOM-NUMBER TO WS-ROOM-KEY-HOLD.
006750          PERFORM 1050-ROOM-SUBSCRIPT.
006760          IF WS-FIND-IX NOT > 12
006770              MOVE PR-PRIOR-KWH TO WS-RM-PRIOR-KWH(WS-FIND-IX)
006780          END-IF.
006790          PERFORM 9200-READ-PRIOR.
006800      1100-EXIT.
006810          EXIT.
006820*
006830*    READS EVERY BILL RECORD FOR THE PERIOD AND TOTALS THE
006840*    AMOUNT AND THE KWH ACROSS BOTH TAIPOWER METERS.
006850      2100-ACCUM-BILLS.
006860          PERFORM 2110-BILL-STEP THRU 2110-EXIT
006870              UNTIL MORE-BILLS = 'NO'.
006880      2100-EXIT.
006890          EXIT.
006900*
006910*    ONE PASS PER BILL RECORD - THERE ARE ONLY EVER TWO, BUT THE
006920*    LOOP DOESN'T ASSUME THAT.
006930      2110-BILL-STEP.
006940          ADD BL-BILL-AMOUNT TO WS-BILL-TOT-AMT.
006950          ADD BL-BILL-KWH TO WS-BILL-TOT-KWH.
006960*        LAST BILL READ WINS - BOTH BILLS CARRY THE SAME PERIOD.
006970          MOVE BL-PERIOD-ID TO WS-PERIOD-ID.
006980          PERFORM 9000-READ-BILL.
006990      2110-EXIT.
007000          EXIT.
007010*
007020*    READS EVERY METER READING FOR THE PERIOD AND POSTS EACH ONE
007030*    INTO THE ROOM TABLE.  A ROOM WITH NO READING STAYS AT
007040*    WS-RM-PRESENT = 'N' AND TAKES NO PART IN THE ALLOCATION.
007050      2200-LOAD-READINGS.
007060          PERFORM 2210-READING-STEP THRU 2210-EXIT
007070              UNTIL MORE-READINGS = 'NO'.
007080      2200-EXIT.
007090          EXIT.
007100*
007110*    ONE PASS PER READING RECORD.  A ROOM NUMBER THE CONFIG
007120*    TABLE DOESN'T KNOW (WS-FIND-IX > 12) IS SILENTLY DROPPED -
007130*    THIS PROGRAM HAS NO OTHER WAY TO FLAG A BAD ROOM NUMBER.
007140      2210-READING-STEP.
007150          MOVE RD-PERIOD-ID TO WS-PERIOD-ID.
007160          MOVE RD-ROOM-NUMBER TO WS-ROOM-KEY-HOLD.
007170          PERFORM 1050-ROOM-SUBSCRIPT.
007180          IF WS-FIND-IX NOT > 12
007190              MOVE RD-READING-KWH TO WS-RM-KWH(WS-FIND-IX)
007200              MOVE 'Y' TO WS-RM-PRESENT(WS-FIND-IX)
007210          END-IF.
007220          PERFORM 9100-READ-READING.
007230      2210-EXIT.
007240          EXIT.
007250*
007260*    WALKS THE ROOM TABLE CHECKING EVERY PRESENT READING FOR A
007270*    NEGATIVE VALUE (TICKET 0128) OR A DROP BELOW THE PRIOR
007280*    PERIOD'S READING (TICKET 0211).  EITHER ONE SETS ERR-SWITCH
007290*    AND PRINTS AN EXCEPTION LINE, BUT KEEPS SCANNING THE REST OF
007300*    THE ROOMS SO ALL THE BAD READINGS SHOW ON ONE REPORT.
007310      2300-VALIDATE-READINGS.
007320          MOVE 'NO ' TO ERR-SWITCH.
007330          PERFORM 9950-ERR-HEADING.
007340          PERFORM 2310-VALIDATE-STEP THRU 2310-EXIT
007350              VARYING WS-ROOM-IX FROM 1 BY 1
007360                  UNTIL WS-ROOM-IX > 12.
007370      2300-EXIT.
007380          EXIT.
007390*
007400      2310-VALIDATE-STEP.
007410*        VACANT ROOM - NOTHING TO CHECK.
007420          IF NOT RM-READING-PRESENT(WS-ROOM-IX)
007430              GO TO 2310-EXIT
007440          END-IF.
007450*        TICKET 0128 - A NEGATIVE READING IS ALWAYS A METER OR
007460*        KEYING ERROR.  STOP CHECKING THIS ROOM ONCE FLAGGED.
007470          IF WS-RM-KWH(WS-ROOM-IX) < ZERO
007480              MOVE 'YES' TO ERR-SWITCH
007490              MOVE WS-RM-NUMBER(WS-ROOM-IX) TO O-ERR-ROOM
007500              MOVE WS-RM-KWH(WS-ROOM-IX) TO O-ERR-KWH
007510              MOVE 'READING MAY NOT BE NEGATIVE' TO O-ERR-MSG
007520              PERFORM 2320-WRITE-ERR-LINE THRU 2320-EXIT
007530              GO TO 2310-EXIT
007540          END-IF.
007550*        TICKET 0211 - A METER CANNOT RUN BACKWARDS BETWEEN
007560*        PERIODS.  A ROOM WITH NO PRIOR RECORD COMPARES AGAINST
007570*        ZERO, WHICH NEVER TRIPS THIS CHECK.
007580          IF WS-RM-KWH(WS-ROOM-IX) < WS-RM-PRIOR-KWH(WS-ROOM-IX)
007590              MOVE 'YES' TO ERR-SWITCH
007600              MOVE WS-RM-NUMBER(WS-ROOM-IX) TO O-ERR-ROOM
007610              MOVE WS-RM-KWH(WS-ROOM-IX) TO O-ERR-KWH
007620              MOVE 'READING BELOW PRIOR PERIOD READING'
007630                  TO O-ERR-MSG
007640              PERFORM 2320-WRITE-ERR-LINE THRU 2320-EXIT
007650          END-IF.
007660      2310-EXIT.
007670          EXIT.
007680*
007690*    ONE COMMON ROUTINE FOR EVERY EXCEPTION LINE ON THE REPORT,
007700*    SHARED BY 2310, 2305 AND THE PUBLIC-KWH WARNING IN 2400.
007710      2320-WRITE-ERR-LINE.
007720          WRITE BILL-ERR-PRTLINE
007730              FROM ERROR-LINE
007740                  AFTER ADVANCING 1 LINE
007750                      AT EOP
007760                          PERFORM 9950-ERR-HEADING.
007770          ADD 1 TO C-ERR-CTR.
007780      2320-EXIT.
007790          EXIT.
007800*
007810*    TICKET 0142 - A PERIOD WITH NO USABLE UTILITY KWH CANNOT BE
007820*    ALLOCATED AT ALL, SO IT IS TREATED THE SAME AS A BAD READING.
007830*    TICKET 0762 ADDED THE EXCEPTION-REPORT LINE BELOW - BEFORE
007840*    THAT FIX THE ONLY SIGN OF THE PROBLEM WAS A ZEROED UNIT
007850*    PRICE, WHICH WAS EASY TO MISS.
007860      2305-VALIDATE-TOT-KWH.
007870          IF WS-BILL-TOT-KWH NOT > ZERO
007880              MOVE 'YES' TO ERR-SWITCH
007890              MOVE SPACES TO O-ERR-ROOM
007900              MOVE WS-BILL-TOT-KWH TO O-ERR-KWH
007910              MOVE 'TOTAL UTILITY KWH MUST BE POSITIVE'
007920                  TO O-ERR-MSG
007930              PERFORM 2320-WRITE-ERR-LINE THRU 2320-EXIT
007940          END-IF.
007950      2305-EXIT.
007960          EXIT.
007970*
007980*    PRINTS THE EXCEPTION COUNT AT THE BOTTOM OF THE ERROR
007990*    REPORT REGARDLESS OF WHETHER ANY EXCEPTIONS WERE FOUND.
008000      2350-ERROR-REPORT.
008010          MOVE C-ERR-CTR TO O-ERR-CTR.
008020          WRITE BILL-ERR-PRTLINE
008030              FROM ERROR-TOTAL
008040                  AFTER ADVANCING 2 LINES.
008050      2350-EXIT.
008060          EXIT.
008070*
008080*    DERIVES THE UNIT PRICE, THE PUBLIC (COMMON-AREA) KWH, AND
008090*    THE PER-ROOM SHARE OF THAT PUBLIC KWH.  RUNS ONLY WHEN
008100*    2300/2305 FOUND NO ERRORS - SEE THE ERR-SWITCH TEST IN
008110*    0000-HHBILL02.
008120      2400-COMPUTE-ALLOCATION.
008130*        UNIT PRICE = TOTAL BILL AMOUNT / TOTAL BILL KWH.
008140          IF WS-BILL-TOT-KWH NOT > ZERO
008150              MOVE ZERO TO WS-UNIT-PRICE
008160          ELSE
008170              COMPUTE WS-UNIT-PRICE ROUNDED =
008180                  WS-BILL-TOT-AMT / WS-BILL-TOT-KWH
008190          END-IF.
008200*
008210*        SUM EVERY PRESENT ROOM'S OWN READING ACROSS ALL 12.
008220          PERFORM 2410-SUM-READINGS THRU 2410-EXIT
008230              VARYING WS-ROOM-IX FROM 1 BY 1
008240                  UNTIL WS-ROOM-IX > 12.
008250*
008260*        PUBLIC KWH = UTILITY TOTAL LESS EVERY ROOM'S OWN
008270*        READING.  TICKET 0399 - IF METERING ERROR PUSHES THIS
008280*        NEGATIVE, FLOOR IT AT ZERO SO NO ROOM'S SHARE GOES
008290*        NEGATIVE, BUT WARN ON THE EXCEPTION REPORT (TICKET
008300*        0762) SO THE FRONT DESK KNOWS TO RECHECK THE METERS.
008310          COMPUTE WS-PUBLIC-KWH ROUNDED =
008320              WS-BILL-TOT-KWH - WS-ROOM-READ-TOT.
008330          IF WS-PUBLIC-KWH < ZERO
008340              MOVE SPACES TO O-ERR-ROOM
008350              MOVE WS-PUBLIC-KWH TO O-ERR-KWH
008360              MOVE 'PUBLIC KWH NEGATIVE - TREATED AS ZERO'
008370                  TO O-ERR-MSG
008380              PERFORM 2320-WRITE-ERR-LINE THRU 2320-EXIT
008390              MOVE ZERO TO WS-PUBLIC-KWH
008400          END-IF.
008410*
008420*        COUNT HOW MANY SHARING ROOMS ARE ACTUALLY PRESENT.
008430          PERFORM 2420-COUNT-SHARING THRU 2420-EXIT
008440              VARYING WS-ROOM-IX FROM 1 BY 1
008450                  UNTIL WS-ROOM-IX > 12.
008460*
008470*        TICKET 0601 - SHARING COUNT IS BASED ON WHICH SHARING
008480*        ROOMS ACTUALLY HAVE A READING THIS PERIOD, NOT ON THE
008490*        FIXED CONFIG COUNT, SO A VACANT SHARING ROOM DOESN'T
008500*        DILUTE EVERYONE ELSE'S SHARE.
008510          IF WS-SHARING-COUNT = ZERO
008520              MOVE ZERO TO WS-SHARE-PER-ROOM
008530          ELSE
008540              COMPUTE WS-SHARE-PER-ROOM ROUNDED =
008550                  WS-PUBLIC-KWH / WS-SHARING-COUNT
008560          END-IF.
008570*
008580      2410-SUM-READINGS.
008590          IF RM-READING-PRESENT(WS-ROOM-IX)
008600              ADD WS-RM-KWH(WS-ROOM-IX) TO WS-ROOM-READ-TOT
008610          END-IF.
008620      2410-EXIT.
008630          EXIT.
008640*
008650      2420-COUNT-SHARING.
008660          IF RM-READING-PRESENT(WS-ROOM-IX)
008670              AND RM-IS-SHARING(WS-ROOM-IX)
008680                  ADD 1 TO WS-SHARING-COUNT
008690          END-IF.
008700      2420-EXIT.
008710          EXIT.
008720*
008730*    PRICES EVERY PRESENT ROOM AND WRITES ITS CHARGE RECORD AND
008740*    DETAIL PRINT LINE.  A ROOM WITH NO READING IS SKIPPED
008750*    ENTIRELY - NO CHARGE-REC IS WRITTEN FOR A VACANT ROOM.
008760      2500-ROOM-CHARGES.
008770          PERFORM 9900-HEADING.
008780*        ONE PASS PER ROOM IN CONFIG ORDER.
008790          PERFORM 2510-ROOM-STEP THRU 2510-EXIT
008800              VARYING WS-ROOM-IX FROM 1 BY 1
008810                  UNTIL WS-ROOM-IX > 12.
008820      2500-EXIT.
008830          EXIT.
008840*
008850      2510-ROOM-STEP.
008860*        VACANT ROOM - NO CHARGE RECORD, NO PRINT LINE.
008870          IF NOT RM-READING-PRESENT(WS-ROOM-IX)
008880              GO TO 2510-EXIT
008890          END-IF.
008900          IF RM-IS-SHARING(WS-ROOM-IX)
008910              MOVE WS-SHARE-PER-ROOM
008920                  TO WS-RM-SHARED-KWH(WS-ROOM-IX)
008930          ELSE
008940              MOVE ZERO TO WS-RM-SHARED-KWH(WS-ROOM-IX)
008950          END-IF.
008960          COMPUTE WS-RM-TOTAL-KWH(WS-ROOM-IX) =
008970              WS-RM-KWH(WS-ROOM-IX) + WS-RM-SHARED-KWH(WS-ROOM-IX).
008980*        TICKET 0355 - CHARGE ROUNDED TO THE WHOLE DOLLAR.
008990          COMPUTE WS-RM-CHARGE(WS-ROOM-IX) ROUNDED =
009000              WS-RM-TOTAL-KWH(WS-ROOM-IX) * WS-UNIT-PRICE.
009010          ADD WS-RM-CHARGE(WS-ROOM-IX) TO WS-CHARGE-GT.
009020*
009030*        BUILD AND WRITE THIS ROOM'S CHARGE RECORD.
009040          MOVE WS-PERIOD-ID TO CH-PERIOD-ID.
009050          MOVE WS-RM-NUMBER(WS-ROOM-IX) TO CH-ROOM-NUMBER.
009060          MOVE WS-RM-KWH(WS-ROOM-IX) TO CH-ROOM-KWH.
009070          MOVE WS-RM-SHARED-KWH(WS-ROOM-IX) TO CH-SHARED-KWH.
009080          MOVE WS-RM-TOTAL-KWH(WS-ROOM-IX) TO CH-TOTAL-KWH.
009090          MOVE WS-RM-CHARGE(WS-ROOM-IX) TO CH-CHARGE-AMOUNT.
009100          MOVE WS-RM-SHARE-FLAG(WS-ROOM-IX) TO CH-IS-SHARING.
009110          WRITE CHARGE-REC.
009120*
009130*        SAME FIELDS OUT TO THE ALLOCATION REPORT DETAIL LINE.
009140          MOVE WS-PERIOD-ID TO O-PERIOD-ID.
009150          MOVE WS-RM-NUMBER(WS-ROOM-IX) TO O-ROOM-NUMBER.
009160          MOVE WS-RM-KWH(WS-ROOM-IX) TO O-ROOM-KWH.
009170          MOVE WS-RM-SHARED-KWH(WS-ROOM-IX) TO O-SHARED-KWH.
009180          MOVE WS-RM-TOTAL-KWH(WS-ROOM-IX) TO O-TOTAL-KWH.
009190          MOVE WS-RM-CHARGE(WS-ROOM-IX) TO O-CHARGE.
009200          MOVE WS-RM-SHARE-FLAG(WS-ROOM-IX) TO O-IS-SHARING.
009210          WRITE BILL-PRTLINE
009220              FROM DETAIL-LINE
009230                  AFTER ADVANCING 1 LINE
009240                      AT EOP
009250                          PERFORM 9900-HEADING.
009260      2510-EXIT.
009270          EXIT.
009280*
009290*    WRITES THE PERIOD SUMMARY RECORD (TICKET 0655) PLUS THE
009300*    SUMMARY AND FOOTER LINES AT THE BOTTOM OF THE REPORT.
009310      2600-PERIOD-SUMMARY.
009320*        BUILD AND WRITE THE PERIOD SUMMARY RECORD.
009330          MOVE WS-PERIOD-ID TO SM-PERIOD-ID.
009340          MOVE WS-UNIT-PRICE TO SM-UNIT-PRICE.
009350          MOVE WS-PUBLIC-KWH TO SM-PUBLIC-KWH.
009360          MOVE WS-SHARE-PER-ROOM TO SM-SHARED-KWH-PER-ROOM.
009370          MOVE WS-SHARING-COUNT TO SM-SHARING-ROOM-COUNT.
009380          MOVE WS-CHARGE-GT TO SM-TOTAL-CHARGE.
009390          MOVE WS-BILL-TOT-AMT TO SM-TAIPOWER-AMOUNT.
009400*        TICKET 0509 - HOW FAR THE ROUNDED ROOM CHARGES LANDED
009410*        FROM THE ACTUAL TAIPOWER BILL.
009420          COMPUTE WS-DIFFERENCE = WS-CHARGE-GT - WS-BILL-TOT-AMT.
009430          MOVE WS-DIFFERENCE TO SM-DIFFERENCE.
009440          WRITE SUMMARY-REC.
009450*
009460*        SAME CONSTANTS OUT TO THE SUMMARY LINE ON THE REPORT.
009470          MOVE WS-UNIT-PRICE TO O-UNIT-PRICE.
009480          MOVE WS-PUBLIC-KWH TO O-PUBLIC-KWH.
009490          MOVE WS-SHARE-PER-ROOM TO O-SHARE-PER-ROOM.
009500          WRITE BILL-PRTLINE
009510              FROM SUMMARY-HDR-LINE
009520                  AFTER ADVANCING 2 LINES.
009530*
009540*        GRAND TOTAL CHARGE, TAIPOWER AMOUNT, AND THE DIFFERENCE
009550*        BETWEEN THEM ON THE FOOTER LINE.
009560          MOVE WS-CHARGE-GT TO O-CHARGE-GT.
009570          MOVE WS-BILL-TOT-AMT TO O-BILL-TOT-AMT.
009580          MOVE WS-DIFFERENCE TO O-DIFFERENCE.
009590          WRITE BILL-PRTLINE
009600              FROM FOOTER-LINE
009610                  AFTER ADVANCING 2 LINES.
009620*
009630*    CLOSES ALL SEVEN FILES BEFORE THE PROGRAM STOPS.
009640      3000-CLOSING.
009650*        THREE INPUTS.
009660          CLOSE BILL-FILE.
009670          CLOSE READING-FILE.
009680          CLOSE PRIOR-RDG-FILE.
009690*        FOUR OUTPUTS.
009700          CLOSE CHARGE-FILE.
009710          CLOSE SUMMARY-FILE.
009720          CLOSE BILL-PRTOUT.
009730          CLOSE BILL-ERR-PRTOUT.
009740*
009750*    ==== I-O UTILITY PARAGRAPHS ====
009760*    ONE READ-AHEAD PARAGRAPH PER INPUT FILE, EACH FLIPPING ITS
009770*    OWN MORE- SWITCH AT END OF FILE.
009780      9000-READ-BILL.
009790          READ BILL-FILE
009800              AT END
009810                  MOVE 'NO' TO MORE-BILLS.
009820*
009830      9100-READ-READING.
009840          READ READING-FILE
009850              AT END
009860                  MOVE 'NO' TO MORE-READINGS.
009870*
009880      9200-READ-PRIOR.
009890          READ PRIOR-RDG-FILE
009900              AT END
009910                  MOVE 'NO' TO MORE-PRIOR.
009920*
009930*    NONE OF THE THREE READ PARAGRAPHS ABOVE CHECK FILE STATUS -
009940*    A PHYSICAL READ ERROR ON THESE FILES HAS NEVER OCCURRED IN
009950*    PRODUCTION AND IS NOT HANDLED HERE.
009960*
009970*    PRINTS THE ALLOCATION REPORT PAGE HEADING - CALLED ONCE UP
009980*    FRONT AND AGAIN ON EVERY AT-EOP OVERFLOW.
009990      9900-HEADING.
010000          ADD 1 TO C-PCTR.
010010          MOVE C-PCTR TO O-PCTR.
010020          WRITE BILL-PRTLINE
010030              FROM COMPANY-TITLE
010040                  AFTER ADVANCING TOP-OF-FORM.
010050          WRITE BILL-PRTLINE
010060              FROM COLUMN-HEADING-1
010070                  AFTER ADVANCING 2 LINES.
010080*
010090*    SAME IDEA AS 9900-HEADING BUT FOR THE SEPARATE EXCEPTION
010100*    REPORT (TICKET 0461).
010110      9950-ERR-HEADING.
010120          ADD 1 TO C-ERR-PCTR.
010130          WRITE BILL-ERR-PRTLINE
010140              FROM ERROR-TITLE
010150                  AFTER ADVANCING TOP-OF-FORM.
